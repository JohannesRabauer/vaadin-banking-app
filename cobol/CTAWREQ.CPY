000100*================================================================*
000200*  CTAWREQ   -  LAYOUT DE SOLICITUD DE MOVIMIENTO (ENTRADA)      *
000300*  SISTEMA  :  CTA - CUENTAS Y MOVIMIENTOS (LIBRO MAYOR)         *
000400*  USO      :  FD TXN-REQUESTS EN CTAB10P                        *
000500*================================================================*
000600*  ARCHIVO DE ENTRADA GENERADO POR EL CANAL DE CAPTURA (ATM,     *
000700*  VENTANILLA, BANCA EN LINEA).  SE PROCESA EN ORDEN DE LLEGADA, *
000800*  SIN REORDENAR.  UNA SOLICITUD RECHAZADA NO DETIENE EL LOTE.   *
000900*  LONGITUD FIJA DE REGISTRO = 80 POSICIONES.                    *
001000*----------------------------------------------------------------*
001100*  HISTORIAL DE CAMBIOS AL LAYOUT                                *
001200*  FECHA     INIC   TICKET   DESCRIPCION                         *
001300*  09/05/90  RMG    CTA-003  CREACION DEL LAYOUT ORIGINAL        *
001400*  30/10/93  JPS    CTA-022  SE AGREGA REQ-TARGET-ID (TRANSF.)   *
001500*  14/07/96  RMG    CTA-040  REQ-TEXT SIRVE TAMBIEN COMO NOMBRE  *
001600*                            DE TITULAR EN ALTAS (NEWACCT)       *
001700*================================================================*
001800 01  TXN-REQUEST-RECORD.
001900*    ---------------------------------------------------------
002000*    ACCION SOLICITADA.
002100*    ---------------------------------------------------------
002200     05  REQ-ACTION                  PIC X(10).
002300         88  REQ-ES-DEPOSITO                VALUE 'DEPOSIT   '.
002400         88  REQ-ES-RETIRO                   VALUE 'WITHDRAW  '.
002500         88  REQ-ES-TRANSFERENCIA            VALUE 'TRANSFER  '.
002600         88  REQ-ES-ALTA-CUENTA              VALUE 'NEWACCT   '.
002700*    ---------------------------------------------------------
002800*    CUENTA ORIGEN / PROPIETARIA.  CERO EN ALTAS (NEWACCT).
002900*    ---------------------------------------------------------
003000     05  REQ-ACCT-ID                 PIC 9(09).
003100*    ---------------------------------------------------------
003200*    CUENTA DESTINO.  SOLO APLICA A TRANSFERENCIAS, CERO EN
003300*    CUALQUIER OTRA ACCION.
003400*    ---------------------------------------------------------
003500     05  REQ-TARGET-ID               PIC 9(09).                    CTA-022
003600*    ---------------------------------------------------------
003700*    MONTO SOLICITADO, SIN SIGNO, 4 DECIMALES.  DEBE SER
003800*    ESTRICTAMENTE MAYOR QUE CERO PARA SER ACEPTADO.
003900*    ---------------------------------------------------------
004000     05  REQ-AMOUNT                  PIC 9(11)V9(4).
004100*    ---------------------------------------------------------
004200*    TEXTO LIBRE.  EN DEPOSITO/RETIRO/TRANSFERENCIA ES LA
004300*    DESCRIPCION DEL MOVIMIENTO; EN ALTA (NEWACCT, CTA-040)
004400*    ES EL NOMBRE DEL TITULAR A REGISTRAR.
004500*    ---------------------------------------------------------
004600     05  REQ-TEXT                    PIC X(37).                    CTA-040
004700*================================================================*
004800
004900
