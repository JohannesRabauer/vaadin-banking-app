000100*================================================================*
000200*  CTAWACCT  -  LAYOUT DE REGISTRO MAESTRO DE CUENTAS            *
000300*  SISTEMA  :  CTA - CUENTAS Y MOVIMIENTOS (LIBRO MAYOR)         *
000400*  USO      :  FD ACCOUNT-MASTER EN CTAB10P Y TABLA EN MEMORIA   *
000500*================================================================*
000600*  CADA REGISTRO REPRESENTA UNA CUENTA DE CLIENTE.  LA CLAVE     *
000700*  INTERNA ES ACCT-ID (NUMERICO, ASCENDENTE, SIN HUECOS).  LA    *
000800*  CLAVE EXTERNA / VISIBLE AL CLIENTE ES ACCT-NUMBER.            *
000900*  LONGITUD FIJA DE REGISTRO = 80 POSICIONES.                    *
001000*----------------------------------------------------------------*
001100*  HISTORIAL DE CAMBIOS AL LAYOUT                                *
001200*  FECHA     INIC   TICKET   DESCRIPCION                         *
001300*  15/03/89  RMG    CTA-001  CREACION DEL LAYOUT ORIGINAL        *
001400*  22/11/91  JPS    CTA-014  SE AMPLIA ACCT-OWNER-NAME A 40 POS  *
001500*  03/02/94  RMG    CTA-027  SE AGREGA ACCT-CREATED (ALTA YMDHMS)*
001600*  19/01/99  LQV    CTA-099  REVISION DE CAMPO DE ANIO  -  Y2K   *
001700*================================================================*
001800 01  ACCT-MASTER-RECORD.
001900*    ---------------------------------------------------------
002000*    IDENTIFICADOR INTERNO DE LA CUENTA.  SE ASIGNA EN ALTA
002100*    COMO EL MAYOR ACCT-ID EXISTENTE MAS UNO.  NO SE REUTILIZA.
002200*    ---------------------------------------------------------
002300     05  ACCT-ID                     PIC 9(09).
002400*    ---------------------------------------------------------
002500*    NUMERO DE CUENTA VISIBLE AL CLIENTE.  FORMATO FIJO
002600*    'DE' + AAMMDD DE ALTA + SECUENCIA DE 4 DIGITOS (1000-9999).
002700*    ---------------------------------------------------------
002800     05  ACCT-NUMBER                 PIC X(12).
002900*    REDEFINE PARA VALIDAR EL PREFIJO Y DESCOMPONER LA FECHA
003000*    DE ALTA EMBEBIDA EN EL NUMERO DE CUENTA.
003100     05  ACCT-NUMBER-R REDEFINES ACCT-NUMBER.
003200         10  ACCT-NUM-PREFIJO        PIC X(02).
003300         10  ACCT-NUM-AAMMDD         PIC 9(06).
003400         10  ACCT-NUM-SECUENCIA      PIC 9(04).
003500*    ---------------------------------------------------------
003600*    NOMBRE DEL TITULAR, SIN ESPACIOS SOBRANTES, ALINEADO A LA
003700*    IZQUIERDA.  LA APLICACION LO RECORTA ANTES DE GRABAR.
003800*    ---------------------------------------------------------
003900     05  ACCT-OWNER-NAME             PIC X(40).                    CTA-014
004000*    ---------------------------------------------------------
004100*    FECHA Y HORA DE ALTA DE LA CUENTA, FORMATO AAAAMMDDHHMMSS.
004200*    ---------------------------------------------------------
004300     05  ACCT-CREATED                PIC X(14).                    CTA-027
004400*    REDEFINE PARA IMPRESION Y PARA LA PRUEBA DE RANGO DE AÑO
004500*    EN LA RUTINA DE HOMOLOGACION Y2K (TICKET CTA-099).
004600     05  ACCT-CREATED-R REDEFINES ACCT-CREATED.
004700         10  ACCT-CR-ANIO            PIC 9(04).
004800         10  ACCT-CR-MES             PIC 9(02).
004900         10  ACCT-CR-DIA             PIC 9(02).
005000         10  ACCT-CR-HORA            PIC 9(02).
005100         10  ACCT-CR-MINUTO          PIC 9(02).
005200         10  ACCT-CR-SEGUNDO         PIC 9(02).
005300*    ---------------------------------------------------------
005400*    RESERVADO PARA USO FUTURO DEL AREA DE CUENTAS.  NO SE
005500*    DEBE REUTILIZAR SIN PASAR POR CONTROL DE CAMBIOS.
005600*    ---------------------------------------------------------
005700     05  FILLER                      PIC X(05).
005800*================================================================*
005900
006000
