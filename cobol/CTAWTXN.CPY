000100*================================================================*
000200*  CTAWTXN   -  LAYOUT DE REGISTRO DEL LIBRO MAYOR DE MOVTOS     *
000300*  SISTEMA  :  CTA - CUENTAS Y MOVIMIENTOS (LIBRO MAYOR)         *
000400*  USO      :  FD TXN-LEDGER EN CTAB10P Y TABLA EN MEMORIA       *
000500*================================================================*
000600*  CADA REGISTRO ES UN APUNTE FIRMADO CONTRA UNA CUENTA.  EL     *
000700*  SALDO DE UNA CUENTA ES LA SUMA DE TODOS SUS APUNTES.  LAS     *
000800*  TRANSFERENCIAS GENERAN DOS REGISTROS (DEBITO EN ORIGEN,       *
000900*  CREDITO EN DESTINO) QUE SE GRABAN JUNTOS O NINGUNO.           *
001000*  LONGITUD FIJA DE REGISTRO = 120 POSICIONES.                   *
001100*----------------------------------------------------------------*
001200*  HISTORIAL DE CAMBIOS AL LAYOUT                                *
001300*  FECHA     INIC   TICKET   DESCRIPCION                         *
001400*  02/06/90  RMG    CTA-002  CREACION DEL LAYOUT ORIGINAL        *
001500*  17/09/92  JPS    CTA-018  SE AGREGA TXN-TARGET-ID (TRANSF.)   *
001600*  11/04/95  RMG    CTA-031  MONTO A SIGNO SEPARADO DELANTERO    *
001700*  23/02/99  LQV    CTA-100  REVISION DE CAMPO DE ANIO  -  Y2K   *
001800*================================================================*
001900 01  TXN-LEDGER-RECORD.
002000*    ---------------------------------------------------------
002100*    IDENTIFICADOR DEL APUNTE, ASCENDENTE Y CRONOLOGICO.
002200*    ---------------------------------------------------------
002300     05  TXN-ID                      PIC 9(09).
002400*    ---------------------------------------------------------
002500*    CUENTA PROPIETARIA DEL APUNTE.
002600*    ---------------------------------------------------------
002700     05  TXN-ACCT-ID                 PIC 9(09).
002800*    ---------------------------------------------------------
002900*    CUENTA CONTRAPARTE.  CERO SI ES DEPOSITO O RETIRO EN
003000*    EFECTIVO (NO HAY CONTRAPARTE).
003100*    ---------------------------------------------------------
003200     05  TXN-TARGET-ID               PIC 9(09).                    CTA-018
003300*    ---------------------------------------------------------
003400*    TIPO DE MOVIMIENTO.
003500*    ---------------------------------------------------------
003600     05  TXN-TYPE                    PIC X(10).
003700         88  TXN-TIPO-DEPOSITO              VALUE 'DEPOSIT   '.
003800         88  TXN-TIPO-RETIRO                VALUE 'WITHDRAWAL'.
003900         88  TXN-TIPO-TRANSFERENCIA         VALUE 'TRANSFER  '.
004000*    ---------------------------------------------------------
004100*    MONTO FIRMADO, 4 DECIMALES.  POSITIVO = ENTRADA DE
004200*    DINERO, NEGATIVO = SALIDA DE DINERO.  SIGNO SEPARADO
004300*    DELANTERO POR REQUERIMIENTO CTA-031 (LEGIBILIDAD EN
004400*    LISTADOS DE AUDITORIA SIN DESEMPACAR).
004500*    ---------------------------------------------------------
004600     05  TXN-AMOUNT                  PIC S9(11)V9(4)
004700                                      SIGN IS LEADING SEPARATE.    CTA-031
004800*    ---------------------------------------------------------
004900*    DESCRIPCION LIBRE, PUEDE VENIR EN BLANCO.
005000*    ---------------------------------------------------------
005100     05  TXN-DESCRIPTION             PIC X(50).
005200*    ---------------------------------------------------------
005300*    FECHA Y HORA DEL APUNTE, FORMATO AAAAMMDDHHMMSS.
005400*    ---------------------------------------------------------
005500     05  TXN-CREATED                 PIC X(14).
005600*    REDEFINE PARA EL CONTROL DE RANGO DE ANIO Y2K (CTA-100)
005700*    Y PARA LA COLUMNA DE FECHA DEL REPORTE DE MOVIMIENTOS.
005800     05  TXN-CREATED-R REDEFINES TXN-CREATED.
005900         10  TXN-CR-ANIO             PIC 9(04).
006000         10  TXN-CR-MES              PIC 9(02).
006100         10  TXN-CR-DIA              PIC 9(02).
006200         10  TXN-CR-HORA             PIC 9(02).
006300         10  TXN-CR-MINUTO           PIC 9(02).
006400         10  TXN-CR-SEGUNDO          PIC 9(02).
006500*    ---------------------------------------------------------
006600*    RESERVADO.  NOTA CTA-031: SE REDUJO DE 4 A 3 POSICIONES
006700*    AL AGREGAR EL BYTE DE SIGNO SEPARADO DE TXN-AMOUNT PARA
006800*    CONSERVAR LOS 120 BYTES DE REGISTRO.
006900*    ---------------------------------------------------------
007000     05  FILLER                      PIC X(03).
007100*================================================================*
007200
007300
