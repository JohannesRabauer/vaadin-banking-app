000100*================================================================*
000200*  CTAWHORA  -  OBTENCION DE FECHA/HORA DE CORRIDA               *
000300*  SISTEMA  :  CTA - CUENTAS Y MOVIMIENTOS (LIBRO MAYOR)         *
000400*  USO      :  COPY DENTRO DEL PARRAFO 1004-OBTENER-FECHA-HORA   *
000500*              DE CTAB10P.  SUPONE DECLARADOS EN WORKING-STORAGE *
000600*              DEL PROGRAMA QUE LA INVOCA LOS CAMPOS WS-FECHA-   *
000700*              SIS, WS-HORA-SIS, WS-SIGLO, WS-ANIO-COMPLETO,     *
000800*              WS-TIMESTAMP-14 Y WS-FECHA-CORRIDA-ED (VER        *
000900*              CTAB10P, WORKING-STORAGE SECTION).                *
001000*----------------------------------------------------------------*
001100*  HISTORIAL DE CAMBIOS A LA RUTINA                              *
001200*  FECHA     INIC   TICKET   DESCRIPCION                         *
001300*  02/04/90  RMG    CTA-050  CREACION DE LA RUTINA ORIGINAL      *
001400*  26/09/98  LQV    CTA-118  SE AGREGA VENTANA DE SIGLO PARA EL  *
001500*                            ACCEPT ... FROM DATE (AAMMDD) - Y2K *
001600*  15/06/99  LQV    CTA-121  VENTANA DE SIGLO FIJADA EN 50       *
001700*                            (AAMMDD < 50 SE TOMA COMO 20XX)     *
001800*================================================================*
001900     ACCEPT WS-FECHA-SIS FROM DATE
002000     ACCEPT WS-HORA-SIS  FROM TIME
002100     IF WS-FS-ANIO2 < 50
002200        MOVE 20 TO WS-SIGLO
002300     ELSE
002400        MOVE 19 TO WS-SIGLO
002500     END-IF
002600     COMPUTE WS-ANIO-COMPLETO = WS-SIGLO * 100 + WS-FS-ANIO2
002700     STRING WS-ANIO-COMPLETO  DELIMITED BY SIZE
002800            WS-FS-MES         DELIMITED BY SIZE
002900            WS-FS-DIA         DELIMITED BY SIZE
003000            WS-HS-HORA        DELIMITED BY SIZE
003100            WS-HS-MINUTO      DELIMITED BY SIZE
003200            WS-HS-SEGUNDO     DELIMITED BY SIZE
003300            INTO WS-TIMESTAMP-14
003400     END-STRING
003500     MOVE WS-FS-DIA          TO WS-FCED-DIA
003600     MOVE WS-FS-MES          TO WS-FCED-MES
003700     MOVE WS-ANIO-COMPLETO   TO WS-FCED-ANIO
003800     DISPLAY 'FECHA DEL SISTEMA : ' WS-FECHA-CORRIDA-ED
003900     DISPLAY 'HORA  DEL SISTEMA : ' WS-HORA-SIS.
004000*================================================================*
