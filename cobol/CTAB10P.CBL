000100*================================================================*
000200*  CTAB10P - PROCESO BATCH DE CUENTAS Y MOVIMIENTOS              *
000300*            (LIBRO MAYOR DE CUENTAS)                            *
000400*================================================================*
000500*  RECIBE EL MAESTRO DE CUENTAS, EL LIBRO MAYOR DE MOVIMIENTOS   *
000600*  Y EL ARCHIVO DE SOLICITUDES DEL DIA.  APLICA ALTAS, DEPOSITOS,*
000700*  RETIROS Y TRANSFERENCIAS, RECALCULA SALDOS, REGRABA EL        *
000800*  MAESTRO Y EL LIBRO MAYOR, Y EMITE EL REPORTE DE SALDOS /      *
000900*  MOVIMIENTOS Y EL REPORTE DE SOLICITUDES RECHAZADAS.           *
001000*----------------------------------------------------------------*
001100*  BITACORA DE CAMBIOS                                           *
001200*  FECHA     INIC   TICKET   DESCRIPCION                         *
001300*  02/04/90  RMG    CTA-050  CREACION DEL PROGRAMA ORIGINAL      *
001400*  19/07/90  RMG    CTA-052  SE AGREGA VALIDACION DE MONTO > 0   *
001500*  11/01/91  JPS    CTA-058  SOPORTE DE ALTA DE CUENTA (NEWACCT) *
001600*  25/03/91  JPS    CTA-061  GENERACION DE NUMERO DE CUENTA      *
001700*                            UNICO POR CONTADOR DETERMINISTICO   *
001800*  14/09/91  RMG    CTA-066  SOPORTE DE RETIRO CON VALIDACION DE *
001900*                            FONDOS SUFICIENTES                  *
002000*  08/02/92  RMG    CTA-070  SOPORTE DE TRANSFERENCIA ENTRE      *
002100*                            CUENTAS (DEBITO + CREDITO ATOMICOS) *
002200*  30/06/92  JPS    CTA-074  REPORTE DE SALDOS ORDENADO POR      *
002300*                            TITULAR (ORDENAMIENTO POR INSERCION)*
002400*  17/11/92  JPS    CTA-077  REPORTE DE HISTORIAL DE MOVIMIENTOS *
002500*                            POR CUENTA, MAS RECIENTE PRIMERO    *
002600*  22/04/93  RMG    CTA-081  REPORTE DE SOLICITUDES RECHAZADAS   *
002700*  09/10/93  RMG    CTA-085  TOTALES DE CONTROL AL FINAL DEL     *
002800*                            REPORTE DE SALDOS / MOVIMIENTOS     *
002900*  14/02/94  JPS    CTA-090  CORRIGE CALCULO DE SALDO CUANDO NO  *
003000*                            EXISTEN MOVIMIENTOS PARA LA CUENTA  *
003100*  06/08/94  RMG    CTA-093  VALIDACION DE CUENTA ORIGEN Y       *
003200*                            DESTINO DISTINTOS EN TRANSFERENCIA  *
003300*  19/01/95  JPS    CTA-097  SIGNO SEPARADO DELANTERO EN MONTO   *
003400*                            DEL LIBRO MAYOR (VER CTAWTXN)       *
003500*  03/07/95  RMG    CTA-101  RECORTE DE ESPACIOS EN NOMBRE DE    *
003600*                            TITULAR AL DAR DE ALTA LA CUENTA    *
003700*  21/11/96  JPS    CTA-108  SE AGREGA CONTROL DE DESBORDE DE    *
003800*                            TABLAS DE CUENTAS Y MOVIMIENTOS     *
003900*  12/05/97  RMG    CTA-113  CORRIGE BUSQUEDA DE CONTRAPARTE EN  *
004000*                            HISTORIAL CUANDO LA CUENTA NO EXISTE*
004100*  26/09/98  LQV    CTA-118  REVISION GENERAL DE CAMPOS DE FECHA *
004200*                            Y SIGLO PARA EL AÑO 2000  -  Y2K    *
004300*  04/01/99  LQV    CTA-119  PRUEBAS DE CORTE DE SIGLO EN FECHA  *
004400*                            DE CORRIDA Y SELLOS DE TIEMPO - Y2K *
004500*  15/06/99  LQV    CTA-121  AJUSTE DE VENTANA DE SIGLO A 50     *
004600*                            (AAMMDD < 50 = 20XX) - CIERRE Y2K   *
004700*  20/03/00  RMG    CTA-125  CORRIGE RUPTURA DE CONTROL EN       *
004800*                            HISTORIAL CUANDO SE GENERA UNA      *
004900*                            CUENTA NUEVA DENTRO DEL MISMO LOTE  *
005000*  11/10/02  JPS    CTA-131  SE AMPLIA REJECT-REPORT A 132 COL.  *
005100*                            PARA IGUALAR AL REPORTE PRINCIPAL   *
005200*  18/02/03  RMG    CTA-140  CORRIGE TRUNCAMIENTO DE CENTAVOS EN *
005300*                            REPORTES: SE REDONDEA A 2 DECIMALES *
005400*                            (ROUNDED) ANTES DE MOVER A CAMPOS   *
005500*                            EDITADOS DE SALDO, MOVTO, TOTALES Y *
005600*                            RECHAZOS.  TAMBIEN SE REORDENA LA   *
005700*                            SECCION 1000/3000 PARA USAR         *
005800*                            PERFORM...THRU SEGUN NORMA DEL      *
005900*                            DEPARTAMENTO DE SISTEMAS.           *
006000*  25/02/03  RMG    CTA-141  SE PROMUEVEN A NIVEL 77 LOS         *
006100*                            CONTADORES E INDICADORES AISLADOS   *
006200*                            (MOV-SUB, ORD-SUB, WS-CUENTA-       *
006300*                            ENCONTRADA Y CAMPOS EDITADOS WS-ED) *
006400*================================================================*
006500 IDENTIFICATION DIVISION.
006600*========================*
006700 PROGRAM-ID.    CTAB10P.
006800 AUTHOR.        RMARTG.
006900 INSTALLATION.  BANCA MINORISTA - DEPARTAMENTO DE SISTEMAS.
007000 DATE-WRITTEN.  ABR 1990.
007100 DATE-COMPILED.
007200 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
007300
007400 ENVIRONMENT DIVISION.
007500*======================*
007600 CONFIGURATION SECTION.
007700*    C01 ES EL CANAL DE SALTO DE PAGINA DE LA IMPRESORA DE LISTADOS
007800*    DEL CENTRO DE COMPUTO; NO SE USA EN ESTE PROGRAMA PORQUE EL
007900*    REPORTE DE POSTEOS ES DE UNA SOLA PAGINA LOGICA, PERO QUEDA
008000*    DECLARADO PARA SEGUIR LA NORMA DEL DEPARTAMENTO DE SISTEMAS.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*    MAESTRO DE CUENTAS, ORDENADO ASCENDENTE POR ACCT-ID
008700     SELECT  ACCOUNT-MASTER  ASSIGN TO CTAMAST
008800             ORGANIZATION IS SEQUENTIAL
008900             FILE STATUS IS FS-ACCT-MASTER.
009000*    LIBRO MAYOR DE MOVIMIENTOS, ASCENDENTE POR TXN-ID
009100     SELECT  TXN-LEDGER      ASSIGN TO CTALEDG
009200             ORGANIZATION IS SEQUENTIAL
009300             FILE STATUS IS FS-TXN-LEDGER.
009400*    SOLICITUDES DEL DIA, EN ORDEN DE LLEGADA
009500     SELECT  TXN-REQUESTS    ASSIGN TO CTAREQ
009600             ORGANIZATION IS SEQUENTIAL
009700             FILE STATUS IS FS-TXN-REQUESTS.
009800*    REPORTE DE SALDOS Y MOVIMIENTOS
009900     SELECT  POSTING-REPORT  ASSIGN TO CTAPRPT
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS FS-POSTING-REPORT.
010200*    REPORTE DE SOLICITUDES RECHAZADAS
010300     SELECT  REJECT-REPORT   ASSIGN TO CTAREJP
010400             ORGANIZATION IS LINE SEQUENTIAL
010500             FILE STATUS IS FS-REJECT-REPORT.
010600
010700*=============*
010800 DATA DIVISION.
010900*=============*
011000*=============*
011100 FILE SECTION.
011200*=============*
011300 FD  ACCOUNT-MASTER
011400     RECORD CONTAINS 80 CHARACTERS
011500     RECORDING MODE IS F.
011600     COPY CTAWACCT.
011700
011800 FD  TXN-LEDGER
011900     RECORD CONTAINS 120 CHARACTERS
012000     RECORDING MODE IS F.
012100     COPY CTAWTXN.
012200
012300 FD  TXN-REQUESTS
012400     RECORD CONTAINS 80 CHARACTERS
012500     RECORDING MODE IS F.
012600     COPY CTAWREQ.
012700
012800*    REPORTE PRINCIPAL DE SALIDA: ENCABEZADO, SALDOS POR TITULAR,
012900*    HISTORIAL DE MOVIMIENTOS Y TOTALES DE CONTROL (VER SECCION
013000*    5000 EN PROCEDURE DIVISION).
013100 FD  POSTING-REPORT
013200     RECORD CONTAINS 132 CHARACTERS.
013300 01  PRINT-LINE                      PIC X(132).
013400
013500*    REPORTE DE SOLICITUDES RECHAZADAS: SE VA ESCRIBIENDO LINEA
013600*    POR LINEA DURANTE TODO EL LOTE (NO AL FINAL), UNA POR CADA
013700*    SOLICITUD QUE NO PASO LAS VALIDACIONES DE 2002/2003/2006.
013800 FD  REJECT-REPORT
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  REJECT-LINE                     PIC X(132).
014100
014200*========================*
014300 WORKING-STORAGE SECTION.
014400*========================*
014500*----------------------------------------------------------------*
014600*  ESTADOS DE ARCHIVO.  CADA SELECT DE ARRIBA GUARDA SU CODIGO   *
014700*  AQUI DESPUES DE CADA OPEN/READ/WRITE/CLOSE; LAS RUTINAS 1001, *
014800*  1005, 1006 Y 1007 LOS REVISAN PARA DECIDIR ENTRE FIN DE       *
014900*  ARCHIVO NORMAL ('10') Y ERROR DE E/S (CUALQUIER OTRO CODIGO). *
015000*----------------------------------------------------------------*
015100 01  WSF-FSTATUS.
015200     05  FS-ACCT-MASTER          PIC X(02)  VALUE '00'.
015300     05  FS-TXN-LEDGER           PIC X(02)  VALUE '00'.
015400     05  FS-TXN-REQUESTS         PIC X(02)  VALUE '00'.
015500     05  FS-POSTING-REPORT       PIC X(02)  VALUE '00'.
015600     05  FS-REJECT-REPORT        PIC X(02)  VALUE '00'.
015700     05  FILLER                  PIC X(02)  VALUE SPACES.
015800
015900*----------------------------------------------------------------*
016000*  CONSTANTES.  WSC-MIN-SECUENCIA/WSC-MAX-SECUENCIA ACOTAN EL    *
016100*  CONTADOR DETERMINISTICO DE 2008-GENERAR-NUM-CUENTA (CTA-061); *
016200*  WSC-MAX-CUENTAS/WSC-MAX-MOVTOS FIJAN EL TOPE DE LAS TABLAS EN *
016300*  MEMORIA (CTA-108) Y DEBEN COINCIDIR CON EL OCCURS DE LAS      *
016400*  TABLAS CTA-CUENTA-TABLA Y CTA-MOVTO-TABLA MAS ABAJO.          *
016500*----------------------------------------------------------------*
016600 01  WSC-CONSTANTES.
016700     05  WSC-00                  PIC 9(02)  VALUE 00.
016800     05  WSC-10                  PIC 9(02)  VALUE 10.
016900     05  WSC-16                  PIC 9(02)  VALUE 16.
017000     05  WSC-MIN-SECUENCIA       PIC 9(04)  VALUE 1000.
017100     05  WSC-MAX-SECUENCIA       PIC 9(04)  VALUE 9999.
017200     05  WSC-MAX-CUENTAS         PIC 9(07) COMP VALUE 2000.
017300     05  WSC-MAX-MOVTOS          PIC 9(07) COMP VALUE 8000.
017400     05  FILLER                  PIC X(02)  VALUE SPACES.
017500
017600*----------------------------------------------------------------*
017700*  SWITCHES.  WS-SOLICITUD-VALIDA SE REINICIA A 'S' AL EMPEZAR   *
017800*  CADA SOLICITUD Y SOLO PASA A 'N' SI ALGUNA VALIDACION FALLA;  *
017900*  WS-CUENTA-UNICA ES DE USO TRANSITORIO DENTRO DE LA GENERACION *
018000*  DEL NUMERO DE CUENTA (2008) MIENTRAS SE PRUEBA UN CANDIDATO.  *
018100*----------------------------------------------------------------*
018200 01  WSS-SWITCHES.
018300     05  WS-FIN-ACCT-MASTER      PIC 9(01)  VALUE 0.
018400         88  FIN-ACCT-MASTER-OK              VALUE 1.
018500     05  WS-FIN-TXN-LEDGER       PIC 9(01)  VALUE 0.
018600         88  FIN-TXN-LEDGER-OK               VALUE 1.
018700     05  WS-FIN-TXN-REQUESTS     PIC 9(01)  VALUE 0.
018800         88  FIN-TXN-REQUESTS-OK              VALUE 1.
018900     05  WS-SOLICITUD-VALIDA     PIC X      VALUE 'S'.
019000         88  SOLICITUD-ES-VALIDA             VALUE 'S'.
019100         88  SOLICITUD-ES-INVALIDA           VALUE 'N'.
019200     05  WS-CUENTA-UNICA         PIC X      VALUE 'N'.
019300         88  CUENTA-ES-UNICA                 VALUE 'S'.
019400     05  FILLER                  PIC X(02)  VALUE SPACES.
019500
019600*----------------------------------------------------------------*
019700*  CAMPOS DE NIVEL 77 - CTA-140 (VER BITACORA DE CAMBIOS)        *
019800*  NORMA DEL DEPTO: CONTADORES E INDICADORES AISLADOS SE         *
019900*  DECLARAN COMO 77, NO COMO GRUPO DE UN SOLO ELEMENTO.          *
020000*----------------------------------------------------------------*
020100 77  WS-CUENTA-ENCONTRADA        PIC X      VALUE 'N'.
020200     88  CUENTA-SI-ENCONTRADA               VALUE 'S'.
020300 77  WS-RND-SALDO                PIC S9(13)V99 VALUE ZEROS.
020400 77  WS-RND-MONTO-HIST           PIC S9(11)V99 VALUE ZEROS.
020500 77  WS-RND-TOTAL                PIC S9(11)V99 VALUE ZEROS.
020600 77  WS-RND-GRANTOTAL            PIC S9(13)V99 VALUE ZEROS.
020700 77  WS-RND-RECHAZO              PIC 9(11)V99  VALUE ZEROS.
020800
020900*----------------------------------------------------------------*
021000*  VARIABLES DE TRABAJO                                          *
021100*----------------------------------------------------------------*
021200*    WSV-RUTINA/WSV-ACCION/WSV-FSTATUS SON LAS TRES VARIABLES QUE
021300*    9000-ERROR-PGM SIEMPRE MUESTRA AL ABORTAR; TODA RUTINA QUE
021400*    PUEDE LLAMAR A 9000 LAS CARGA ANTES DE HACERLO.
021500*    WSV-MOTIVO-RECHAZO ES EL TEXTO QUE VA AL REPORTE DE RECHAZOS
021600*    (CTA-081) CUANDO UNA SOLICITUD NO PASA LAS VALIDACIONES.
021700 01  WSV-VARIABLES.
021800     05  WSV-RUTINA              PIC X(20)  VALUE SPACES.
021900     05  WSV-ACCION              PIC X(20)  VALUE SPACES.
022000     05  WSV-FSTATUS             PIC X(02)  VALUE SPACES.
022100     05  WSV-MOTIVO-RECHAZO      PIC X(40)  VALUE SPACES.
022200     05  WSV-SEC-SOLICITUD       PIC 9(07) COMP VALUE ZEROS.
022300     05  WSV-MONTO-VALIDADO      PIC S9(11)V9(4) VALUE ZEROS.
022400     05  WSV-ULTIMO-ACCT-ID      PIC 9(09)  VALUE ZEROS.
022500     05  WSV-ULTIMO-TXN-ID       PIC 9(09)  VALUE ZEROS.
022600     05  WSV-NUEVO-ID-CUENTA     PIC 9(09)  VALUE ZEROS.
022700     05  WSV-ESPACIOS            PIC 9(02)  VALUE ZEROS.
022800     05  WSV-NOMBRE-RECORTADO    PIC X(40)  VALUE SPACES.
022900     05  WSV-CANDIDATO-NUM       PIC X(12)  VALUE SPACES.
023000     05  WSV-CANDIDATO-SEC       PIC 9(04)  VALUE ZEROS.
023100     05  FILLER                  PIC X(02)  VALUE SPACES.
023200
023300*    CAMPOS DE TRABAJO PARA ARMAR UN NUEVO APUNTE DE LIBRO MAYOR.
023400*    SE LLENAN EN 2002/2004/2005/2006 Y SE GRABAN POR
023500*    2012-AGREGAR-MOVIMIENTO, QUE ES EL UNICO PUNTO DE ALTA AL
023600*    LIBRO MAYOR EN MEMORIA.
023700 01  WSM-NUEVO-MOVIMIENTO.
023800     05  WS-MOV-ACCT-ID          PIC 9(09)  VALUE ZEROS.
023900     05  WS-MOV-TARGET-ID        PIC 9(09)  VALUE ZEROS.
024000     05  WS-MOV-TIPO             PIC X(10)  VALUE SPACES.
024100     05  WS-MOV-MONTO            PIC S9(11)V9(4) VALUE ZEROS.
024200     05  WS-MOV-DESCRIP          PIC X(50)  VALUE SPACES.
024300     05  FILLER                  PIC X(02)  VALUE SPACES.
024400
024500*    CAMPOS DE TRABAJO PARA BUSQUEDA DE CUENTAS.  WS-ID-BUSCADO Y
024600*    WS-NUMERO-BUSCADO SE CARGAN ANTES DE INVOCAR 2009/2010; LOS
024700*    INDICES ORIGEN/DESTINO SE USAN SOLO EN LA TRANSFERENCIA, PARA
024800*    NO PISAR EL INDICE CTA-IDX DE LA CUENTA ORIGEN AL BUSCAR LA
024900*    CUENTA DESTINO.
025000 01  WS-ID-BUSCADO               PIC 9(09)  VALUE ZEROS.
025100 01  WS-NUMERO-BUSCADO           PIC X(12)  VALUE SPACES.
025200 01  WS-IDX-ORIGEN               USAGE INDEX.
025300 01  WS-IDX-DESTINO              USAGE INDEX.
025400
025500*----------------------------------------------------------------*
025600*  ACUMULADORES DE CONTROL                                       *
025700*  ESTOS CAMPOS RESPALDAN LA CIFRA DE CONTROL DE 3004 (LEIDAS =  *
025800*  ACEPTADAS + RECHAZADAS) Y LOS TOTALES QUE IMPRIME 5003 AL PIE *
025900*  DEL REPORTE DE SALDOS / MOVIMIENTOS (CTA-085).                *
026000*----------------------------------------------------------------*
026100 01  WSA-ACUMULADORES.
026200     05  WSA-CONT-SOLIC-LEIDAS       PIC 9(07) COMP VALUE ZEROS.
026300     05  WSA-CONT-SOLIC-ACEPTADAS    PIC 9(07) COMP VALUE ZEROS.
026400     05  WSA-CONT-SOLIC-RECHAZADAS   PIC 9(07) COMP VALUE ZEROS.
026500     05  WSA-CANT-CUENTAS            PIC 9(07) COMP VALUE ZEROS.
026600     05  WSA-CANT-MOVTOS             PIC 9(07) COMP VALUE ZEROS.
026700     05  WSA-TOTAL-DEPOSITADO        PIC S9(11)V9(4) VALUE ZEROS.
026800     05  WSA-TOTAL-RETIRADO          PIC S9(11)V9(4) VALUE ZEROS.
026900     05  WSA-TOTAL-TRANSFERIDO       PIC S9(11)V9(4) VALUE ZEROS.
027000     05  WSA-GRAN-TOTAL-SALDOS       PIC S9(13)V9(4) VALUE ZEROS.
027100     05  FILLER                      PIC X(02)  VALUE SPACES.
027200
027300*----------------------------------------------------------------*
027400*  TABLA DE CUENTAS EN MEMORIA (CARGADA DEL MAESTRO, CTA-050)    *
027500*  PERMANECE ASCENDENTE POR CTA-TB-ID PORQUE EL MAESTRO YA VIENE *
027600*  ORDENADO Y LAS ALTAS NUEVAS SE AGREGAN CON ID CONSECUTIVO.    *
027700*----------------------------------------------------------------*
027800 01  CTA-CUENTA-TABLA.
027900     05  CTA-CUENTA-ENTRADA  OCCURS 2000 TIMES
028000                              ASCENDING KEY IS CTA-TB-ID
028100                              INDEXED BY CTA-IDX.
028200*        IDENTIFICADOR INTERNO, CONSECUTIVO, USADO COMO CLAVE DE
028300*        BUSQUEDA BINARIA (SEARCH ALL).
028400         10  CTA-TB-ID               PIC 9(09).
028500*        NUMERO DE CUENTA VISIBLE AL CLIENTE (FORMATO 'DE'+FECHA+
028600*        SECUENCIA, VER 2008-GENERAR-NUM-CUENTA).
028700         10  CTA-TB-NUMERO           PIC X(12).
028800         10  CTA-TB-NOMBRE           PIC X(40).
028900*        SELLO DE ALTA DE LA CUENTA (AAAAMMDDHHMMSS).
029000         10  CTA-TB-CREADO           PIC X(14).
029100*        SALDO VIGENTE, RECONSTRUIDO A PARTIR DE LOS MOVIMIENTOS
029200*        (CTA-090) Y ACTUALIZADO EN MEMORIA POR CADA SOLICITUD.
029300         10  CTA-TB-SALDO            PIC S9(13)V9(4) VALUE ZEROS.
029400         10  FILLER                  PIC X(02) VALUE SPACES.
029500
029600*----------------------------------------------------------------*
029700*  TABLA DE MOVIMIENTOS EN MEMORIA (CTA-077).  NO LLEVA CLAVE    *
029800*  ASCENDENTE PORQUE EL HISTORIAL POR CUENTA (5002) LA RECORRE   *
029900*  DE ATRAS PARA ADELANTE PARA MOSTRAR LO MAS RECIENTE PRIMERO,  *
030000*  NO POR BUSQUEDA BINARIA.                                      *
030100*----------------------------------------------------------------*
030200 01  CTA-MOVTO-TABLA.
030300     05  CTA-MOVTO-ENTRADA   OCCURS 8000 TIMES.
030400*        TXN-ID CONSECUTIVO, ASIGNADO POR 2012-AGREGAR-MOVIMIENTO.
030500         10  MOV-TB-ID               PIC 9(09).
030600*        CUENTA QUE SUFRE EL MOVIMIENTO (LA QUE LO LISTA EN SU
030700*        HISTORIAL).
030800         10  MOV-TB-ACCT-ID          PIC 9(09).
030900*        CUENTA CONTRAPARTE EN UNA TRANSFERENCIA; CEROS EN
031000*        DEPOSITO/RETIRO (NO HAY CONTRAPARTE).
031100         10  MOV-TB-TARGET-ID        PIC 9(09).
031200*        'DEPOSIT   ', 'WITHDRAWAL' O 'TRANSFER  ' (CTA-070).
031300         10  MOV-TB-TIPO             PIC X(10).
031400*        SIGNO SEPARADO IMPLICITO EN EL PIC S: POSITIVO EN
031500*        DEPOSITO Y CREDITO DE TRANSFERENCIA, NEGATIVO EN RETIRO
031600*        Y DEBITO DE TRANSFERENCIA (CTA-097).
031700         10  MOV-TB-MONTO            PIC S9(11)V9(4).
031800         10  MOV-TB-DESCRIP          PIC X(50).
031900         10  MOV-TB-CREADO           PIC X(14).
032000         10  FILLER                  PIC X(02) VALUE SPACES.
032100 77  MOV-SUB                         PIC 9(07) COMP VALUE ZEROS.
032200
032300*----------------------------------------------------------------*
032400*  TABLA DE ORDEN POR TITULAR (ORDEN POR INSERCION, CTA-074).    *
032500*  NO SE REORDENA LA TABLA DE CUENTAS EN SI (QUE DEBE QUEDAR     *
032600*  ASCENDENTE POR CTA-TB-ID PARA LA BUSQUEDA BINARIA); SE ARMA   *
032700*  UNA TABLA PARALELA DE POSICIONES Y SE ORDENA ESA.             *
032800*----------------------------------------------------------------*
032900 01  CTA-ORDEN-TABLA.
033000     05  CTA-ORDEN-ENTRADA   OCCURS 2000 TIMES.
033100*        POSICION, DENTRO DE CTA-CUENTA-TABLA, DE LA CUENTA QUE
033200*        OCUPA ESTE LUGAR EN EL ORDEN ALFABETICO POR TITULAR.
033300         10  ORD-TB-POS              PIC 9(07) COMP.
033400         10  FILLER                  PIC X(01) VALUE SPACE.
033500 77  ORD-SUB                         PIC 9(07) COMP VALUE ZEROS.
033600*    AREA DE TRABAJO DEL ORDENAMIENTO POR INSERCION (4001-4003).
033700 01  WS-ORDEN-AUX.
033800*    INDICE DE LA POSICION QUE SE ESTA INSERTANDO Y PUNTERO DE
033900*    COMPARACION HACIA ATRAS; VALOR Y NOMBRE SON EL ELEMENTO QUE
034000*    SE DESPLAZA MIENTRAS SE BUSCA SU LUGAR.
034100     05  WSV-ORD-I                   PIC 9(07) COMP VALUE ZEROS.
034200     05  WSV-ORD-J                   PIC 9(07) COMP VALUE ZEROS.
034300     05  WSV-ORD-VALOR               PIC 9(07) COMP VALUE ZEROS.
034400     05  WSV-ORD-NOMBRE              PIC X(40) VALUE SPACES.
034500     05  FILLER                      PIC X(02) VALUE SPACES.
034600
034700*----------------------------------------------------------------*
034800*  FECHA Y HORA DE CORRIDA (REVISADO CTA-118/119/121 - Y2K).     *
034900*  WS-FECHA-SIS/WS-HORA-SIS RECIBEN EL VALOR CRUDO DE ACCEPT     *
035000*  FROM DATE/TIME Y SE REDEFINEN PARA PARTIR AÑO/MES/DIA Y       *
035100*  HORA/MINUTO/SEGUNDO SIN NECESIDAD DE FUNCIONES INTRINSECAS.   *
035200*----------------------------------------------------------------*
035300*    RECIBE EL VALOR CRUDO DE ACCEPT FROM DATE (AAMMDD, SOLO DOS
035400*    DIGITOS DE AÑO - ASI LO ENTREGA EL SISTEMA OPERATIVO).
035500 01  WS-FECHA-SIS                    PIC 9(06).
035600 01  WS-FECHA-SIS-R REDEFINES WS-FECHA-SIS.
035700     05  WS-FS-ANIO2                 PIC 9(02).
035800     05  WS-FS-MES                   PIC 9(02).
035900     05  WS-FS-DIA                   PIC 9(02).
036000*    RECIBE EL VALOR CRUDO DE ACCEPT FROM TIME (HHMMSSCC).
036100 01  WS-HORA-SIS                     PIC 9(08).
036200 01  WS-HORA-SIS-R REDEFINES WS-HORA-SIS.
036300     05  WS-HS-HORA                  PIC 9(02).
036400     05  WS-HS-MINUTO                PIC 9(02).
036500     05  WS-HS-SEGUNDO               PIC 9(02).
036600     05  WS-HS-CENTESIMA             PIC 9(02).
036700*    VENTANA DE SIGLO DEL AJUSTE Y2K (CTA-118/119/121): SI EL AÑO
036800*    DE DOS DIGITOS ES MENOR QUE 50 SE ASUME SIGLO 20, DE LO
036900*    CONTRARIO SIGLO 19 - VER 1004-OBTENER-FECHA-HORA EN CTAWHORA.
037000 01  WS-SIGLO                        PIC 9(02) VALUE 19.
037100 01  WS-ANIO-COMPLETO                PIC 9(04) VALUE ZEROS.
037200*    SELLO DE 14 POSICIONES (AAAAMMDDHHMMSS) QUE SE GRABA EN
037300*    ACCT-CREATED Y TXN-CREATED DE TODO LO QUE SE DA DE ALTA EN
037400*    ESTA CORRIDA.
037500 01  WS-TIMESTAMP-14                 PIC X(14) VALUE SPACES.
037600*    FECHA DE CORRIDA EN FORMATO DD/MM/AAAA PARA EL ENCABEZADO DEL
037700*    REPORTE IMPRESO (NO SE USA EL FORMATO CRUDO AAMMDD).
037800 01  WS-FECHA-CORRIDA-ED.
037900     05  WS-FCED-DIA                 PIC 9(02).
038000     05  FILLER                      PIC X(01) VALUE '/'.
038100     05  WS-FCED-MES                 PIC 9(02).
038200     05  FILLER                      PIC X(01) VALUE '/'.
038300     05  WS-FCED-ANIO                PIC 9(04).
038400
038500*----------------------------------------------------------------*
038600*  AREA DE IMPRESION DEL REPORTE DE SALDOS / MOVIMIENTOS (132).  *
038700*  LAS TRES REDEFINES QUE SIGUEN SON LAS TRES "CARAS" QUE TOMA   *
038800*  LA MISMA LINEA DE IMPRESION SEGUN LA SECCION DEL REPORTE QUE  *
038900*  SE ESTE EMITIENDO: ENCABEZADO, DETALLE DE CUENTA, DETALLE DE  *
039000*  HISTORIAL, O TOTALES - NUNCA SE USAN DOS A LA VEZ.            *
039100*----------------------------------------------------------------*
039200 01  WS-LINEA-REPORTE                PIC X(132).
039300*    CARA DE ENCABEZADO: TITULO DEL REPORTE MAS LA FECHA DE
039400*    CORRIDA, USADA UNA SOLA VEZ POR 5000-IMPRIMIR-ENCABEZADO.
039500 01  WS-LIN-ENCABEZADO REDEFINES WS-LINEA-REPORTE.
039600     05  LE-TITULO                   PIC X(60).
039700     05  FILLER                      PIC X(10).
039800     05  LE-TXT-FECHA            PIC X(14) VALUE 'FECHA CORRIDA:'.
039900     05  LE-FECHA                    PIC X(10).
040000     05  FILLER                      PIC X(38).
040100*    CARA DE DETALLE DE SALDO: UNA LINEA POR CUENTA EN EL LISTADO
040200*    ORDENADO POR TITULAR (5001-IMPRIMIR-UNA-CUENTA).
040300 01  WS-LIN-CUENTA REDEFINES WS-LINEA-REPORTE.
040400     05  LC-NUMERO                   PIC X(12).
040500     05  FILLER                      PIC X(03).
040600     05  LC-NOMBRE                   PIC X(40).
040700     05  FILLER                      PIC X(03).
040800     05  LC-SALDO                    PIC ---,---,--9.99-.
040900     05  FILLER                      PIC X(59).
041000*    CARA DE DETALLE DE HISTORIAL: UNA LINEA POR MOVIMIENTO,
041100*    EMITIDA DE MAS RECIENTE A MAS ANTIGUO POR 5002-IMPRIMIR-MOVTO.
041200 01  WS-LIN-HISTORIAL REDEFINES WS-LINEA-REPORTE.
041300     05  LH-FECHA                    PIC X(16).
041400     05  FILLER                      PIC X(02).
041500     05  LH-TIPO                     PIC X(10).
041600     05  FILLER                      PIC X(02).
041700     05  LH-MONTO                    PIC ++++++++++9.99.
041800     05  FILLER                      PIC X(02).
041900     05  LH-CONTRAPARTE              PIC X(12).
042000     05  FILLER                      PIC X(02).
042100     05  LH-DESCRIPCION              PIC X(50).
042200     05  FILLER                      PIC X(22).
042300*    CARA DE TOTALES: ETIQUETA LIBRE MAS UN VALOR YA EDITADO
042400*    (WS-ED-CONTADOR/WS-ED-MONTO/WS-ED-GRANTOTAL) QUE SE ARMA
042500*    APARTE, PORQUE CADA CIFRA TIENE UNA MASCARA DISTINTA.
042600 01  WS-LIN-TOTALES REDEFINES WS-LINEA-REPORTE.
042700     05  LT-ETIQUETA                 PIC X(40).
042800     05  FILLER                      PIC X(02).
042900     05  LT-VALOR                    PIC X(20).
043000     05  FILLER                      PIC X(70).
043100 77  WS-ED-CONTADOR                  PIC ZZZZZZ9.
043200 77  WS-ED-MONTO                     PIC -----------9.99.
043300 77  WS-ED-GRANTOTAL                 PIC -------------9.99.
043400
043500*----------------------------------------------------------------*
043600*  AREA DE IMPRESION DEL REPORTE DE RECHAZOS (132) - CTA-081/131.*
043700*  ESTE ARCHIVO SE AMPLIO DE 80 A 132 COLUMNAS EN CTA-131 PARA    *
043800*  IGUALAR AL REPORTE PRINCIPAL, AUNQUE SOLO USA LAS PRIMERAS     *
043900*  POSICIONES - EL RESTO QUEDA EN FILLER.                         *
044000*----------------------------------------------------------------*
044100 01  WS-LINEA-RECHAZO                PIC X(132).
044200 01  WS-LIN-RECHAZO-R REDEFINES WS-LINEA-RECHAZO.
044300*        POSICION DE LA SOLICITUD DENTRO DEL LOTE, EN ORDEN DE
044400*        LLEGADA (WSV-SEC-SOLICITUD).
044500     05  LR-SECUENCIA                PIC 9(07).
044600     05  FILLER                      PIC X(02).
044700*        REQ-ACTION TAL COMO VINO EN LA SOLICITUD.
044800     05  LR-ACCION                   PIC X(10).
044900     05  FILLER                      PIC X(02).
045000     05  LR-CUENTA                   PIC 9(09).
045100     05  FILLER                      PIC X(02).
045200*        MONTO ORIGINAL DE LA SOLICITUD (REQ-AMOUNT), NO EL
045300*        VALIDADO - VER 2007-RECHAZAR-SOLICITUD.
045400     05  LR-MONTO                    PIC Z(10)9.99.
045500     05  FILLER                      PIC X(02).
045600*        TEXTO LITERAL DEL MOTIVO DE RECHAZO (WSV-MOTIVO-RECHAZO).
045700     05  LR-MOTIVO                   PIC X(40).
045800     05  FILLER                      PIC X(44).
045900
046000*=================*
046100 LINKAGE SECTION.
046200*=================*
046300*    ESTE PROGRAMA NO RECIBE PARAMETROS; ES UN PASO DE LOTE
046400*    INDEPENDIENTE INVOCADO DESDE EL JCL DE CIERRE DIARIO.
046500
046600*===============================*
046700 PROCEDURE DIVISION.
046800*===============================*
046900*    LAS TRES SECCIONES DEL LOTE, EN ORDEN: ARRANQUE (ABRIR
047000*    ARCHIVOS Y CARGAR TABLAS), EL CICLO DE SOLICITUDES, Y EL
047100*    CIERRE (GRABAR MAESTROS ACTUALIZADOS E IMPRIMIR REPORTES).
047200     PERFORM 1000-INICIO-PROGRAMA
047300     PERFORM 2000-PROCESO-PROGRAMA
047400     PERFORM 3000-FIN-PROCESO
047500     STOP RUN.
047600*----------------------------------------------------------------*
047700*====================*
047800 1000-INICIO-PROGRAMA.
047900*====================*
048000*  CTA-140: SECUENCIA DE ARRANQUE REESTRUCTURADA A UN SOLO       *
048100*  PERFORM...THRU PARA APEGARSE A LA NORMA DE CODIFICACION.      *
048200*    ABRE ARCHIVOS, CARGA CUENTAS Y MOVIMIENTOS A MEMORIA, TOMA
048300*    LA FECHA/HORA DEL SISTEMA Y, FINALMENTE, HACE LA PRIMERA
048400*    LECTURA DE SOLICITUDES PARA DEJAR EL CICLO PRINCIPAL LISTO
048500*    A ARRANCAR CON LA PRIMER SOLICITUD YA EN MEMORIA.
048600     PERFORM 1001-ABRIR-ARCHIVOS THRU 1004-OBTENER-FECHA-HORA
048700     PERFORM 1007-LEER-TXN-REQUESTS.
048800*----------------------------------------------------------------*
048900*===============*
049000 1001-ABRIR-ARCHIVOS.
049100*===============*
049200*    ABRE LOS TRES ARCHIVOS DE ENTRADA (MAESTRO, LIBRO MAYOR Y
049300*    SOLICITUDES DEL DIA) Y EL REPORTE DE RECHAZOS, QUE SE VA
049400*    ESCRIBIENDO SOLICITUD POR SOLICITUD DURANTE TODO EL LOTE Y
049500*    NO SOLO AL FINAL COMO LOS DEMAS REPORTES.
049600     OPEN INPUT  ACCOUNT-MASTER
049700                 TXN-LEDGER
049800                 TXN-REQUESTS
049900          OUTPUT  REJECT-REPORT
050000
050100*    SE ACEPTA FILE STATUS '97' (ARCHIVO VACIO EN ALGUNOS
050200*    COMPILADORES/SO) COMO APERTURA EXITOSA PARA LOS TRES ARCHIVOS
050300*    DE ENTRADA, PORQUE UN MAESTRO O LIBRO MAYOR VACIO ES VALIDO
050400*    EN UN BANCO NUEVO SIN HISTORIA TODAVIA.
050500     IF (FS-ACCT-MASTER   = '00' OR '97') AND
050600        (FS-TXN-LEDGER    = '00' OR '97') AND
050700        (FS-TXN-REQUESTS  = '00' OR '97') AND
050800        (FS-REJECT-REPORT = '00')
050900        CONTINUE
051000     ELSE
051100        DISPLAY ' ERROR AL ABRIR ARCHIVOS DE ENTRADA  '
051200        DISPLAY ' FS-ACCT-MASTER   ........ = ' FS-ACCT-MASTER
051300        DISPLAY ' FS-TXN-LEDGER    ........ = ' FS-TXN-LEDGER
051400        DISPLAY ' FS-TXN-REQUESTS  ........ = ' FS-TXN-REQUESTS
051500        DISPLAY ' FS-REJECT-REPORT ........ = ' FS-REJECT-REPORT
051600        PERFORM  9000-ERROR-PGM
051700     END-IF.
051800*----------------------------------------------------------------*
051900*===================*
052000 1002-CARGAR-CUENTAS.
052100*===================*
052200*    CARGA TODO EL MAESTRO DE CUENTAS A MEMORIA (TABLA CTA-CUENTA-
052300*    TABLA) ANTES DE PROCESAR UNA SOLA SOLICITUD, PORQUE LAS
052400*    RUTINAS 2000 BUSCAN Y ACTUALIZAN CUENTAS POR TABLA, NO POR
052500*    ARCHIVO.
052600     PERFORM 1005-LEER-ACCT-MASTER.
052700     PERFORM 1002-ALMACENAR-CUENTA UNTIL FIN-ACCT-MASTER-OK.
052800     CLOSE ACCOUNT-MASTER.
052900*----------------------------------------------------------------*
053000*=======================*
053100 1003-CARGAR-MOVIMIENTOS.
053200*=======================*
053300*    CARGA EL LIBRO MAYOR PREVIO A MEMORIA Y, DE PASO, RECALCULA
053400*    EL SALDO DE CADA CUENTA A PARTIR DE SUS MOVIMIENTOS (CTA-090):
053500*    EL MAESTRO TRAE EL SALDO EN CERO Y SE RECONSTRUYE AQUI, NO SE
053600*    CONFIA EN UN SALDO GRABADO EN EL ARCHIVO.
053700     PERFORM 1006-LEER-TXN-LEDGER.
053800     PERFORM 1003-ALMACENAR-MOVIMIENTO UNTIL FIN-TXN-LEDGER-OK.
053900     CLOSE TXN-LEDGER.
054000*----------------------------------------------------------------*
054100*=====================*
054200 1004-OBTENER-FECHA-HORA.
054300*=====================*
054400*    OBTIENE FECHA Y HORA DEL SISTEMA Y ARMA EL SELLO DE TIEMPO DE
054500*    14 POSICIONES (AAAAMMDDHHMMSS) USADO EN ALTAS DE CUENTA Y
054600*    MOVIMIENTOS; LA LOGICA DE SIGLO VIVE EN LA COPY CTAWHORA
054700*    (CTA-118/119/121 - AJUSTE DE Y2K).
054800     COPY CTAWHORA.
054900*----------------------------------------------------------------*
055000*  LAS SIGUIENTES RUTINAS QUEDAN FUERA DEL RANGO DEL PERFORM...  *
055100*  THRU DE ARRIBA (CTA-140) PORQUE YA SE INVOCAN POR NOMBRE      *
055200*  DESDE 1002-CARGAR-CUENTAS Y 1003-CARGAR-MOVIMIENTOS; SI       *
055300*  QUEDARAN DENTRO DEL RANGO SE EJECUTARIAN DOS VECES.           *
055400*----------------------------------------------------------------*
055500*    LECTURA DE ANTICIPACION DEL MAESTRO: FILE STATUS '10' ES FIN
055600*    DE ARCHIVO NORMAL; CUALQUIER OTRO CODIGO DISTINTO DE '00' ES
055700*    UN ERROR DE E/S QUE ABORTA EL LOTE.
055800*===================*
055900 1005-LEER-ACCT-MASTER.
056000*===================*
056100     READ ACCOUNT-MASTER
056200         AT END
056300            SET FIN-ACCT-MASTER-OK TO TRUE
056400            GO TO 1005-SALIDA
056500     END-READ.
056600     IF FS-ACCT-MASTER = '00'
056700        GO TO 1005-SALIDA
056800     END-IF.
056900     IF FS-ACCT-MASTER = '10'
057000        SET FIN-ACCT-MASTER-OK TO TRUE
057100        GO TO 1005-SALIDA
057200     END-IF.
057300     MOVE '1005-LEER-ACCT-MASTER' TO WSV-RUTINA
057400     MOVE 'READ ACCOUNT-MASTER'   TO WSV-ACCION
057500     MOVE FS-ACCT-MASTER          TO WSV-FSTATUS
057600     PERFORM 9000-ERROR-PGM.
057700 1005-SALIDA.
057800     EXIT.
057900*----------------------------------------------------------------*
058000*    PASA UN REGISTRO LEIDO DEL MAESTRO A LA TABLA EN MEMORIA Y
058100*    LLEVA EL MAYOR ACCT-ID VISTO (WSV-ULTIMO-ACCT-ID) PARA QUE
058200*    2002-ALTA-CUENTA SEPA DESDE QUE NUMERO CONTINUAR LAS ALTAS.
058300 1002-ALMACENAR-CUENTA.
058400     IF WSA-CANT-CUENTAS >= WSC-MAX-CUENTAS
058500        MOVE '1002-ALMACENAR-CUENTA' TO WSV-RUTINA
058600        MOVE 'TABLA DE CUENTAS LLENA' TO WSV-ACCION
058700        PERFORM 9000-ERROR-PGM
058800     END-IF
058900     ADD 1 TO WSA-CANT-CUENTAS
059000     SET CTA-IDX TO WSA-CANT-CUENTAS
059100     MOVE ACCT-ID            TO CTA-TB-ID     (CTA-IDX)
059200     MOVE ACCT-NUMBER        TO CTA-TB-NUMERO (CTA-IDX)
059300     MOVE ACCT-OWNER-NAME    TO CTA-TB-NOMBRE (CTA-IDX)
059400     MOVE ACCT-CREATED       TO CTA-TB-CREADO (CTA-IDX)
059500     MOVE ZEROS              TO CTA-TB-SALDO  (CTA-IDX)
059600     IF ACCT-ID > WSV-ULTIMO-ACCT-ID
059700        MOVE ACCT-ID TO WSV-ULTIMO-ACCT-ID
059800     END-IF
059900     PERFORM 1005-LEER-ACCT-MASTER.
060000*----------------------------------------------------------------*
060100*    LECTURA DE ANTICIPACION DEL LIBRO MAYOR PREVIO, MISMA
060200*    CONVENCION DE FILE STATUS QUE 1005-LEER-ACCT-MASTER.
060300*===================*
060400 1006-LEER-TXN-LEDGER.
060500*===================*
060600     READ TXN-LEDGER
060700         AT END
060800            SET FIN-TXN-LEDGER-OK TO TRUE
060900            GO TO 1006-SALIDA
061000     END-READ.
061100     IF FS-TXN-LEDGER = '00'
061200        GO TO 1006-SALIDA
061300     END-IF.
061400     IF FS-TXN-LEDGER = '10'
061500        SET FIN-TXN-LEDGER-OK TO TRUE
061600        GO TO 1006-SALIDA
061700     END-IF.
061800     MOVE '1006-LEER-TXN-LEDGER' TO WSV-RUTINA
061900     MOVE 'READ TXN-LEDGER'      TO WSV-ACCION
062000     MOVE FS-TXN-LEDGER          TO WSV-FSTATUS
062100     PERFORM 9000-ERROR-PGM.
062200 1006-SALIDA.
062300     EXIT.
062400*----------------------------------------------------------------*
062500*    PASA UN MOVIMIENTO DEL LIBRO MAYOR PREVIO A LA TABLA EN
062600*    MEMORIA Y, SI LA CUENTA DEL MOVIMIENTO EXISTE EN EL MAESTRO
062700*    YA CARGADO, LE ACUMULA EL MONTO AL SALDO (CTA-090 - ASI SE
062800*    RECONSTRUYE EL SALDO SIN CONFIAR EN UN CAMPO GRABADO).
062900 1003-ALMACENAR-MOVIMIENTO.
063000     IF WSA-CANT-MOVTOS >= WSC-MAX-MOVTOS
063100        MOVE '1003-ALMACENAR-MOVTO' TO WSV-RUTINA
063200        MOVE 'TABLA DE MOVTOS LLENA' TO WSV-ACCION
063300        PERFORM 9000-ERROR-PGM
063400     END-IF
063500     ADD 1 TO WSA-CANT-MOVTOS
063600     SET MOV-SUB TO WSA-CANT-MOVTOS
063700     MOVE TXN-ID              TO MOV-TB-ID        (MOV-SUB)
063800     MOVE TXN-ACCT-ID         TO MOV-TB-ACCT-ID   (MOV-SUB)
063900     MOVE TXN-TARGET-ID       TO MOV-TB-TARGET-ID (MOV-SUB)
064000     MOVE TXN-TYPE            TO MOV-TB-TIPO      (MOV-SUB)
064100     MOVE TXN-AMOUNT          TO MOV-TB-MONTO     (MOV-SUB)
064200     MOVE TXN-DESCRIPTION     TO MOV-TB-DESCRIP   (MOV-SUB)
064300     MOVE TXN-CREATED         TO MOV-TB-CREADO    (MOV-SUB)
064400     IF TXN-ID > WSV-ULTIMO-TXN-ID
064500        MOVE TXN-ID TO WSV-ULTIMO-TXN-ID
064600     END-IF
064700     MOVE TXN-ACCT-ID TO WS-ID-BUSCADO
064800     PERFORM 2009-BUSCAR-CTA-POR-ID
064900     IF CUENTA-SI-ENCONTRADA
065000        ADD TXN-AMOUNT TO CTA-TB-SALDO (CTA-IDX)
065100     END-IF
065200     PERFORM 1006-LEER-TXN-LEDGER.
065300*----------------------------------------------------------------*
065400*=====================*
065500 1007-LEER-TXN-REQUESTS.
065600*=====================*
065700*    LECTURA DE ANTICIPACION DE LAS SOLICITUDES DEL DIA; A
065800*    DIFERENCIA DE 1005/1006, AQUI SI SE CUENTA CADA REGISTRO
065900*    LEIDO (WSA-CONT-SOLIC-LEIDAS) PORQUE ES LA CIFRA DE CONTROL
066000*    QUE SE COMPARA CONTRA ACEPTADAS + RECHAZADAS AL FINAL.
066100     READ TXN-REQUESTS
066200         AT END
066300            SET FIN-TXN-REQUESTS-OK TO TRUE
066400            GO TO 1007-SALIDA
066500         NOT AT END
066600            ADD 1 TO WSA-CONT-SOLIC-LEIDAS
066700     END-READ.
066800     IF FS-TXN-REQUESTS = '00'
066900        GO TO 1007-SALIDA
067000     END-IF.
067100     IF FS-TXN-REQUESTS = '10'
067200        SET FIN-TXN-REQUESTS-OK TO TRUE
067300        GO TO 1007-SALIDA
067400     END-IF.
067500     MOVE '1007-LEER-TXN-REQUESTS' TO WSV-RUTINA
067600     MOVE 'READ TXN-REQUESTS'      TO WSV-ACCION
067700     MOVE FS-TXN-REQUESTS          TO WSV-FSTATUS
067800     PERFORM 9000-ERROR-PGM.
067900 1007-SALIDA.
068000     EXIT.
068100*----------------------------------------------------------------*
068200*=====================*
068300 2000-PROCESO-PROGRAMA.
068400*=====================*
068500*    CICLO PRINCIPAL DEL LOTE.  EL ARCHIVO DE SOLICITUDES YA TRAE
068600*    SU PRIMER REGISTRO LEIDO (PERFORM 1007 EN 1000-INICIO-PROGRAMA,
068700*    LECTURA DE ANTICIPACION AL ESTILO DE ESTE DEPARTAMENTO), POR
068800*    LO QUE EL PERFORM...UNTIL SIMPLEMENTE SE DETIENE CUANDO YA NO
068900*    QUEDAN SOLICITUDES POR CLASIFICAR.
069000     PERFORM 2001-PROCESAR-SOLICITUD UNTIL FIN-TXN-REQUESTS-OK.
069100*----------------------------------------------------------------*
069200*=====================*
069300 2001-PROCESAR-SOLICITUD.
069400*=====================*
069500*    DESPACHADOR DE UNA SOLICITUD.  CADA SOLICITUD SE NUMERA EN
069600*    ORDEN DE LLEGADA (WSV-SEC-SOLICITUD) PARA QUE EL REPORTE DE
069700*    RECHAZOS PUEDA CITAR LA POSICION EXACTA DENTRO DEL LOTE.
069800     ADD 1 TO WSV-SEC-SOLICITUD
069900*    SE ASUME VALIDA HASTA QUE ALGUNA DE LAS RUTINAS 2002/2004-2006
070000*    LA MARQUE COMO INVALIDA Y DEJE EL MOTIVO EN WSV-MOTIVO-RECHAZO.
070100     MOVE 'S' TO WS-SOLICITUD-VALIDA
070200     MOVE SPACES TO WSV-MOTIVO-RECHAZO
070300*    REQ-ACTION CLASIFICA LA SOLICITUD EN UNA DE LAS CUATRO
070400*    OPERACIONES DEL NEGOCIO; CUALQUIER OTRO VALOR SE RECHAZA DE
070500*    UNA VEZ SIN TOCAR LAS TABLAS DE CUENTAS NI DE MOVIMIENTOS.
070600     EVALUATE TRUE
070700        WHEN REQ-ES-ALTA-CUENTA
070800             PERFORM 2002-ALTA-CUENTA
070900        WHEN REQ-ES-DEPOSITO
071000             PERFORM 2004-PROCESAR-DEPOSITO
071100        WHEN REQ-ES-RETIRO
071200             PERFORM 2005-PROCESAR-RETIRO
071300        WHEN REQ-ES-TRANSFERENCIA
071400             PERFORM 2006-PROCESAR-TRANSFERENCIA
071500        WHEN OTHER
071600             MOVE 'UNKNOWN ACTION' TO WSV-MOTIVO-RECHAZO
071700             SET SOLICITUD-ES-INVALIDA TO TRUE
071800     END-EVALUATE
071900*    SI QUEDO INVALIDA EN CUALQUIER PUNTO DE ARRIBA, VA AL REPORTE
072000*    DE RECHAZOS; DE LO CONTRARIO SE CUENTA COMO ACEPTADA PARA EL
072100*    TOTAL DE CONTROL DEL RESUMEN DE FIN DE PROCESO.
072200     IF SOLICITUD-ES-INVALIDA
072300        PERFORM 2007-RECHAZAR-SOLICITUD
072400     ELSE
072500        ADD 1 TO WSA-CONT-SOLIC-ACEPTADAS
072600     END-IF
072700*    AVANZA A LA SIGUIENTE SOLICITUD (LECTURA DE ANTICIPACION).
072800     PERFORM 1007-LEER-TXN-REQUESTS.
072900*----------------------------------------------------------------*
073000*=================*
073100 2002-ALTA-CUENTA.                                                 CTA-058
073200*=================*
073300*    ALTA DE CUENTA NUEVA (NEWACCT).  EL NOMBRE DEL TITULAR LLEGA
073400*    EN REQ-TEXT SIN FORMATO FIJO; PRIMERO SE EXIGE QUE TRAIGA ALGO
073500*    DISTINTO DE ESPACIOS.
073600*    CTA-101 - RECORTA ESPACIOS DE AMBOS LADOS DEL NOMBRE ANTES
073700*    DE REGISTRAR LA CUENTA.
073800     MOVE ZEROS TO WSV-ESPACIOS
073900     INSPECT REQ-TEXT TALLYING WSV-ESPACIOS FOR LEADING SPACE
074000*    SI TODO EL CAMPO (37 POSICIONES) SON ESPACIOS EN BLANCO, NO
074100*    HAY NOMBRE QUE REGISTRAR.
074200     IF WSV-ESPACIOS = 37
074300        MOVE 'OWNER NAME MUST NOT BE BLANK' TO WSV-MOTIVO-RECHAZO
074400        SET SOLICITUD-ES-INVALIDA TO TRUE
074500     ELSE
074600*       REFERENCIA MODIFICADA: SE TOMA EL TEXTO A PARTIR DE LA
074700*       PRIMERA POSICION NO-BLANCO (WSV-ESPACIOS + 1), RECORTANDO
074800*       LOS ESPACIOS A LA IZQUIERDA SIN USAR FUNCIONES INTRINSECAS.
074900        ADD 1 TO WSV-ESPACIOS
075000        MOVE REQ-TEXT (WSV-ESPACIOS:) TO WSV-NOMBRE-RECORTADO
075100        IF WSV-NOMBRE-RECORTADO = SPACES
075200           MOVE 'OWNER NAME MUST NOT BE BLANK' TO
075300                WSV-MOTIVO-RECHAZO
075400           SET SOLICITUD-ES-INVALIDA TO TRUE
075500        ELSE
075600*          CONTROL DE DESBORDE (CTA-108) ANTES DE TOCAR LA TABLA.
075700           IF WSA-CANT-CUENTAS >= WSC-MAX-CUENTAS
075800              MOVE '2002-ALTA-CUENTA' TO WSV-RUTINA
075900              MOVE 'TABLA DE CUENTAS LLENA' TO WSV-ACCION
076000              PERFORM 9000-ERROR-PGM
076100           END-IF
076200*          CTA-061: NUMERO DE CUENTA GENERADO POR CONTADOR
076300*          DETERMINISTICO, NO POR NUMERO ALEATORIO.
076400           PERFORM 2008-GENERAR-NUM-CUENTA
076500*          EL ID INTERNO ES CONSECUTIVO AL MAYOR ID YA CARGADO DEL
076600*          MAESTRO (WSV-ULTIMO-ACCT-ID, CALCULADO EN 1002-ALMACENAR-
076700*          CUENTA AL ARRANCAR EL LOTE).
076800           ADD 1 TO WSV-ULTIMO-ACCT-ID
076900           MOVE WSV-ULTIMO-ACCT-ID TO WSV-NUEVO-ID-CUENTA
077000           ADD 1 TO WSA-CANT-CUENTAS
077100           SET CTA-IDX TO WSA-CANT-CUENTAS
077200           MOVE WSV-NUEVO-ID-CUENTA  TO CTA-TB-ID     (CTA-IDX)
077300           MOVE WSV-CANDIDATO-NUM    TO CTA-TB-NUMERO (CTA-IDX)
077400           MOVE WSV-NOMBRE-RECORTADO TO CTA-TB-NOMBRE (CTA-IDX)
077500           MOVE WS-TIMESTAMP-14      TO CTA-TB-CREADO (CTA-IDX)
077600*          TODA CUENTA NUEVA NACE CON SALDO CERO; EL SALDO SE
077700*          ACUMULA EXCLUSIVAMENTE POR MOVIMIENTOS POSTERIORES.
077800           MOVE ZEROS                TO CTA-TB-SALDO  (CTA-IDX)
077900        END-IF
078000     END-IF.
078100*----------------------------------------------------------------*
078200*==================*
078300 2003-VALIDAR-MONTO.
078400*==================*
078500*    RUTINA COMUN A DEPOSITO/RETIRO/TRANSFERENCIA (CTA-052).  EL
078600*    MONTO DE LA SOLICITUD DEBE SER ESTRICTAMENTE MAYOR QUE CERO;
078700*    SI PASA LA PRUEBA SE REDONDEA A LA ESCALA DEL LIBRO MAYOR PARA
078800*    QUE TODAS LAS RUTINAS DE POSTEO TRABAJEN SOBRE EL MISMO VALOR
078900*    VALIDADO.
079000     IF REQ-AMOUNT NOT > ZEROS
079100        MOVE 'AMOUNT MUST BE POSITIVE' TO WSV-MOTIVO-RECHAZO
079200        SET SOLICITUD-ES-INVALIDA TO TRUE
079300     ELSE
079400        COMPUTE WSV-MONTO-VALIDADO ROUNDED = REQ-AMOUNT
079500     END-IF.
079600*----------------------------------------------------------------*
079700*======================*
079800 2004-PROCESAR-DEPOSITO.
079900*======================*
080000*    DEPOSITO: VALIDA EL MONTO, LOCALIZA LA CUENTA DESTINO POR SU
080100*    ID, Y SI EXISTE, REGISTRA UN APUNTE DE TIPO DEPOSIT EN EL
080200*    LIBRO MAYOR Y SUMA EL MONTO AL SALDO EN MEMORIA.
080300     PERFORM 2003-VALIDAR-MONTO
080400     IF SOLICITUD-ES-VALIDA
080500        MOVE REQ-ACCT-ID TO WS-ID-BUSCADO
080600        PERFORM 2009-BUSCAR-CTA-POR-ID
080700        IF NOT CUENTA-SI-ENCONTRADA
080800           MOVE 'ACCOUNT NOT FOUND' TO WSV-MOTIVO-RECHAZO
080900           SET SOLICITUD-ES-INVALIDA TO TRUE
081000        ELSE
081100*          ARMA EL APUNTE: UN DEPOSITO NO TIENE CUENTA CONTRAPARTE,
081200*          POR ESO WS-MOV-TARGET-ID QUEDA EN CEROS.
081300           MOVE REQ-ACCT-ID    TO WS-MOV-ACCT-ID
081400           MOVE ZEROS          TO WS-MOV-TARGET-ID
081500           MOVE 'DEPOSIT   '   TO WS-MOV-TIPO
081600           MOVE WSV-MONTO-VALIDADO TO WS-MOV-MONTO
081700           MOVE REQ-TEXT       TO WS-MOV-DESCRIP
081800           PERFORM 2012-AGREGAR-MOVIMIENTO
081900*          EL SALDO SE AJUSTA AQUI MISMO PARA QUE LA CUENTA QUEDE
082000*          ACTUALIZADA ANTES DE PROCESAR LA SIGUIENTE SOLICITUD.
082100           ADD WSV-MONTO-VALIDADO TO CTA-TB-SALDO (CTA-IDX)
082200           ADD WSV-MONTO-VALIDADO TO WSA-TOTAL-DEPOSITADO
082300        END-IF
082400     END-IF.
082500*----------------------------------------------------------------*
082600*====================*
082700 2005-PROCESAR-RETIRO.                                             CTA-066
082800*====================*
082900*    RETIRO: IGUAL QUE EL DEPOSITO, PERO EXIGE FONDOS SUFICIENTES
083000*    (CTA-066) ANTES DE GRABAR EL MOVIMIENTO; EL MONTO SE GRABA EN
083100*    NEGATIVO EN EL LIBRO MAYOR PARA QUE EL HISTORIAL MUESTRE LA
083200*    SALIDA DE FONDOS CON SIGNO PROPIO.
083300     PERFORM 2003-VALIDAR-MONTO
083400     IF SOLICITUD-ES-VALIDA
083500        MOVE REQ-ACCT-ID TO WS-ID-BUSCADO
083600        PERFORM 2009-BUSCAR-CTA-POR-ID
083700        IF NOT CUENTA-SI-ENCONTRADA
083800           MOVE 'ACCOUNT NOT FOUND' TO WSV-MOTIVO-RECHAZO
083900           SET SOLICITUD-ES-INVALIDA TO TRUE
084000        ELSE
084100*          FONDOS SUFICIENTES: EL SALDO ACTUAL DEBE CUBRIR EL
084200*          MONTO SOLICITADO; NO SE PERMITEN SOBREGIROS.
084300           IF CTA-TB-SALDO (CTA-IDX) < WSV-MONTO-VALIDADO
084400              MOVE 'INSUFFICIENT FUNDS' TO WSV-MOTIVO-RECHAZO
084500              SET SOLICITUD-ES-INVALIDA TO TRUE
084600           ELSE
084700              MOVE REQ-ACCT-ID     TO WS-MOV-ACCT-ID
084800              MOVE ZEROS           TO WS-MOV-TARGET-ID
084900              MOVE 'WITHDRAWAL'    TO WS-MOV-TIPO
085000              COMPUTE WS-MOV-MONTO = WSV-MONTO-VALIDADO * -1
085100              MOVE REQ-TEXT        TO WS-MOV-DESCRIP
085200              PERFORM 2012-AGREGAR-MOVIMIENTO
085300              SUBTRACT WSV-MONTO-VALIDADO FROM
085400                       CTA-TB-SALDO (CTA-IDX)
085500              ADD WSV-MONTO-VALIDADO TO WSA-TOTAL-RETIRADO
085600           END-IF
085700        END-IF
085800     END-IF.
085900*----------------------------------------------------------------*
086000*===========================*
086100 2006-PROCESAR-TRANSFERENCIA.                                      CTA-070
086200*===========================*
086300*    TRANSFERENCIA ENTRE DOS CUENTAS DEL MISMO MAESTRO.  SE GRABAN
086400*    DOS APUNTES ATOMICOS EN EL LIBRO MAYOR (DEBITO EN ORIGEN,
086500*    CREDITO EN DESTINO, RUTINAS 2006-GRABAR-LEG-*) PARA QUE EL
086600*    HISTORIAL DE CADA CUENTA MUESTRE SU PROPIA MITAD DEL
086700*    MOVIMIENTO CON LA CONTRAPARTE IDENTIFICADA.
086800*    CTA-093 - EXIGE QUE CUENTA ORIGEN Y DESTINO SEAN DISTINTAS.
086900     PERFORM 2003-VALIDAR-MONTO
087000     IF SOLICITUD-ES-VALIDA
087100        IF REQ-ACCT-ID = REQ-TARGET-ID
087200           MOVE 'SOURCE AND TARGET MUST DIFFER' TO
087300                WSV-MOTIVO-RECHAZO
087400           SET SOLICITUD-ES-INVALIDA TO TRUE
087500        ELSE
087600*          LOCALIZA PRIMERO LA CUENTA ORIGEN Y GUARDA SU POSICION
087700*          EN LA TABLA (WS-IDX-ORIGEN) ANTES DE BUSCAR EL DESTINO,
087800*          PORQUE 2009-BUSCAR-CTA-POR-ID REUTILIZA EL MISMO INDICE
087900*          CTA-IDX EN CADA LLAMADA.
088000           MOVE REQ-ACCT-ID TO WS-ID-BUSCADO
088100           PERFORM 2009-BUSCAR-CTA-POR-ID
088200           IF NOT CUENTA-SI-ENCONTRADA
088300              MOVE 'ACCOUNT NOT FOUND' TO WSV-MOTIVO-RECHAZO
088400              SET SOLICITUD-ES-INVALIDA TO TRUE
088500           ELSE
088600              SET WS-IDX-ORIGEN TO CTA-IDX
088700              MOVE REQ-TARGET-ID TO WS-ID-BUSCADO
088800              PERFORM 2009-BUSCAR-CTA-POR-ID
088900              IF NOT CUENTA-SI-ENCONTRADA
089000                 MOVE 'ACCOUNT NOT FOUND' TO WSV-MOTIVO-RECHAZO
089100                 SET SOLICITUD-ES-INVALIDA TO TRUE
089200              ELSE
089300                 SET WS-IDX-DESTINO TO CTA-IDX
089400*                FONDOS SUFICIENTES EN LA CUENTA ORIGEN; LA
089500*                CUENTA DESTINO NUNCA SE VALIDA POR SALDO.
089600                 IF CTA-TB-SALDO (WS-IDX-ORIGEN) <
089700                    WSV-MONTO-VALIDADO
089800                    MOVE 'INSUFFICIENT FUNDS' TO
089900                         WSV-MOTIVO-RECHAZO
090000                    SET SOLICITUD-ES-INVALIDA TO TRUE
090100                 ELSE
090200*                   LAS DOS PATAS DEL MOVIMIENTO SE GRABAN JUNTAS,
090300*                   SIN VALIDACION ADICIONAL ENTRE AMBAS, PORQUE
090400*                   YA SE CONFIRMO FONDOS Y CUENTAS EXISTENTES.
090500                    PERFORM 2006-GRABAR-LEG-DEBITO
090600                    PERFORM 2006-GRABAR-LEG-CREDITO
090700                    ADD WSV-MONTO-VALIDADO TO
090800                        WSA-TOTAL-TRANSFERIDO
090900                 END-IF
091000              END-IF
091100           END-IF
091200        END-IF
091300     END-IF.
091400*----------------------------------------------------------------*
091500*    PATA DE DEBITO DE LA TRANSFERENCIA: RESTA EL MONTO DE LA
091600*    CUENTA ORIGEN Y GRABA EL APUNTE CON LA CUENTA DESTINO COMO
091700*    CONTRAPARTE (WS-MOV-TARGET-ID), PARA QUE EL HISTORIAL PUEDA
091800*    MOSTRAR LA CUENTA RECEPTORA DEL TRASLADO.
091900 2006-GRABAR-LEG-DEBITO.
092000     MOVE CTA-TB-ID (WS-IDX-ORIGEN)  TO WS-MOV-ACCT-ID
092100     MOVE CTA-TB-ID (WS-IDX-DESTINO) TO WS-MOV-TARGET-ID
092200     MOVE 'TRANSFER  '               TO WS-MOV-TIPO
092300     COMPUTE WS-MOV-MONTO = WSV-MONTO-VALIDADO * -1
092400     MOVE REQ-TEXT                   TO WS-MOV-DESCRIP
092500     PERFORM 2012-AGREGAR-MOVIMIENTO
092600     SUBTRACT WSV-MONTO-VALIDADO FROM
092700              CTA-TB-SALDO (WS-IDX-ORIGEN).
092800*----------------------------------------------------------------*
092900 2006-GRABAR-LEG-CREDITO.
093000*    PATA DE CREDITO: SUMA EL MONTO A LA CUENTA DESTINO Y GRABA EL
093100*    APUNTE CON LA CUENTA ORIGEN COMO CONTRAPARTE.
093200     MOVE CTA-TB-ID (WS-IDX-DESTINO) TO WS-MOV-ACCT-ID
093300     MOVE CTA-TB-ID (WS-IDX-ORIGEN)  TO WS-MOV-TARGET-ID
093400     MOVE 'TRANSFER  '               TO WS-MOV-TIPO
093500     MOVE WSV-MONTO-VALIDADO         TO WS-MOV-MONTO
093600     MOVE REQ-TEXT                   TO WS-MOV-DESCRIP
093700     PERFORM 2012-AGREGAR-MOVIMIENTO
093800     ADD WSV-MONTO-VALIDADO TO
093900         CTA-TB-SALDO (WS-IDX-DESTINO).
094000*----------------------------------------------------------------*
094100*=======================*
094200 2007-RECHAZAR-SOLICITUD.                                          CTA-081
094300*=======================*
094400*    TODA SOLICITUD INVALIDA TERMINA AQUI: SE CUENTA PARA EL
094500*    RESUMEN DE CONTROL Y SE DEJA UNA LINEA EN EL REPORTE DE
094600*    RECHAZOS CON EL MOTIVO EXACTO QUE SE LE PUSO EN
094700*    WSV-MOTIVO-RECHAZO, PARA QUE CONCILIACION PUEDA EXPLICAR
094800*    CADA SOLICITUD QUE NO SE CONTABILIZO.
094900     ADD 1 TO WSA-CONT-SOLIC-RECHAZADAS
095000     INITIALIZE WS-LINEA-RECHAZO
095100     MOVE WSV-SEC-SOLICITUD TO LR-SECUENCIA
095200     MOVE REQ-ACTION        TO LR-ACCION
095300     MOVE REQ-ACCT-ID       TO LR-CUENTA
095400*    EL MONTO SE IMPRIME TAL COMO VINO EN LA SOLICITUD (REQ-AMOUNT),
095500*    NO EL VALIDADO, PORQUE UNA SOLICITUD CON MONTO NEGATIVO O CERO
095600*    NUNCA LLEGA A TENER WSV-MONTO-VALIDADO CARGADO.
095700     COMPUTE WS-RND-RECHAZO ROUNDED = REQ-AMOUNT
095800     MOVE WS-RND-RECHAZO    TO LR-MONTO
095900     MOVE WSV-MOTIVO-RECHAZO TO LR-MOTIVO
096000     WRITE REJECT-LINE FROM WS-LINEA-RECHAZO
096100     IF FS-REJECT-REPORT NOT = '00'
096200        MOVE '2007-RECHAZAR-SOLICITUD' TO WSV-RUTINA
096300        MOVE 'WRITE REJECT-REPORT'     TO WSV-ACCION
096400        MOVE FS-REJECT-REPORT          TO WSV-FSTATUS
096500        PERFORM 9000-ERROR-PGM
096600     END-IF.
096700*----------------------------------------------------------------*
096800*======================*
096900 2008-GENERAR-NUM-CUENTA.                                          CTA-061
097000*======================*
097100*    CTA-061 - NUMERO = 'DE' + AAMMDD DE ALTA + SECUENCIA DE 4
097200*    DIGITOS.  SE AVANZA LA SECUENCIA HASTA ENCONTRAR UN NUMERO
097300*    QUE NO EXISTA YA EN LA TABLA DE CUENTAS.
097400     MOVE WSC-MIN-SECUENCIA TO WSV-CANDIDATO-SEC
097500     MOVE 'N' TO WS-CUENTA-UNICA
097600     PERFORM 2008-PROBAR-CANDIDATO UNTIL CUENTA-ES-UNICA.
097700*----------------------------------------------------------------*
097800*    ARMA UN NUMERO CANDIDATO Y LO BUSCA EN EL MAESTRO; SI YA
097900*    EXISTE, AVANZA LA SECUENCIA Y VUELVE A PROBAR (EL PERFORM
098000*    UNTIL DE ARRIBA REPITE ESTA RUTINA HASTA OBTENER UN NUMERO
098100*    QUE NINGUNA OTRA CUENTA TENGA).
098200 2008-PROBAR-CANDIDATO.
098300     STRING 'DE'              DELIMITED BY SIZE
098400            WS-FECHA-SIS      DELIMITED BY SIZE
098500            WSV-CANDIDATO-SEC DELIMITED BY SIZE
098600            INTO WSV-CANDIDATO-NUM
098700     END-STRING
098800     MOVE WSV-CANDIDATO-NUM TO WS-NUMERO-BUSCADO
098900     PERFORM 2010-BUSCAR-CTA-POR-NUMERO
099000     IF CUENTA-SI-ENCONTRADA
099100        ADD 1 TO WSV-CANDIDATO-SEC
099200*       SI LA SECUENCIA DE 4 DIGITOS LLEGA AL TOPE DEL DIA, SE
099300*       REINICIA DESDE EL MINIMO (EN LA PRACTICA NUNCA SE LLENAN
099400*       9999 ALTAS EN UN MISMO DIA, PERO LA VUELTA QUEDA PREVISTA).
099500        IF WSV-CANDIDATO-SEC > WSC-MAX-SECUENCIA
099600           MOVE WSC-MIN-SECUENCIA TO WSV-CANDIDATO-SEC
099700        END-IF
099800     ELSE
099900        SET CUENTA-ES-UNICA TO TRUE
100000     END-IF.
100100*----------------------------------------------------------------*
100200*======================*
100300 2009-BUSCAR-CTA-POR-ID.
100400*======================*
100500*    BUSQUEDA BINARIA (SEARCH ALL) SOBRE LA TABLA DE CUENTAS, QUE
100600*    SE MANTIENE ORDENADA POR ACCT-ID PORQUE LOS ID SE ASIGNAN EN
100700*    ORDEN ASCENDENTE AL CARGAR EL MAESTRO Y AL DAR DE ALTA.  DEJA
100800*    EL RESULTADO EN CTA-IDX Y EN EL SWITCH WS-CUENTA-ENCONTRADA
100900*    PARA QUE EL LLAMADOR DECIDA QUE HACER.
101000     MOVE 'N' TO WS-CUENTA-ENCONTRADA
101100     SET CTA-IDX TO 1
101200     SEARCH ALL CTA-CUENTA-ENTRADA
101300        AT END
101400           MOVE 'N' TO WS-CUENTA-ENCONTRADA
101500        WHEN CTA-TB-ID (CTA-IDX) = WS-ID-BUSCADO
101600           MOVE 'S' TO WS-CUENTA-ENCONTRADA
101700     END-SEARCH.
101800*----------------------------------------------------------------*
101900*==========================*
102000 2010-BUSCAR-CTA-POR-NUMERO.
102100*==========================*
102200*    LA TABLA NO ESTA ORDENADA POR NUMERO DE CUENTA, SOLO POR
102300*    ACCT-ID, POR LO QUE AQUI SE HACE BUSQUEDA SECUENCIAL.
102400     MOVE 'N' TO WS-CUENTA-ENCONTRADA
102500     PERFORM 2010-COMPARAR-NUMERO
102600        VARYING CTA-IDX FROM 1 BY 1
102700        UNTIL CTA-IDX > WSA-CANT-CUENTAS
102800           OR CUENTA-SI-ENCONTRADA.
102900*----------------------------------------------------------------*
103000*    COMPARA UNA SOLA POSICION DE LA TABLA CONTRA EL NUMERO
103100*    BUSCADO; SEPARADA DE LA RUTINA DE ARRIBA PORQUE ASI LO EXIGE
103200*    LA SINTAXIS DEL PERFORM...VARYING.
103300 2010-COMPARAR-NUMERO.
103400     IF CTA-TB-NUMERO (CTA-IDX) = WS-NUMERO-BUSCADO
103500        MOVE 'S' TO WS-CUENTA-ENCONTRADA
103600     END-IF.
103700*----------------------------------------------------------------*
103800*=======================*
103900 2012-AGREGAR-MOVIMIENTO.
104000*=======================*
104100*    PUNTO UNICO DE ALTA EN EL LIBRO MAYOR EN MEMORIA: TODO
104200*    DEPOSITO, RETIRO O PATA DE TRANSFERENCIA PASA POR AQUI PARA
104300*    QUE EL TXN-ID SEA SIEMPRE CONSECUTIVO Y EL CONTROL DE TOPE DE
104400*    TABLA (CTA-108) SE APLIQUE PAREJO A LAS TRES OPERACIONES.
104500     IF WSA-CANT-MOVTOS >= WSC-MAX-MOVTOS
104600        MOVE '2012-AGREGAR-MOVTO' TO WSV-RUTINA
104700        MOVE 'TABLA DE MOVTOS LLENA' TO WSV-ACCION
104800        PERFORM 9000-ERROR-PGM
104900     END-IF
105000     ADD 1 TO WSA-CANT-MOVTOS
105100     SET MOV-SUB TO WSA-CANT-MOVTOS
105200     ADD 1 TO WSV-ULTIMO-TXN-ID
105300     MOVE WSV-ULTIMO-TXN-ID  TO MOV-TB-ID        (MOV-SUB)
105400     MOVE WS-MOV-ACCT-ID     TO MOV-TB-ACCT-ID   (MOV-SUB)
105500     MOVE WS-MOV-TARGET-ID   TO MOV-TB-TARGET-ID (MOV-SUB)
105600     MOVE WS-MOV-TIPO        TO MOV-TB-TIPO      (MOV-SUB)
105700     MOVE WS-MOV-MONTO       TO MOV-TB-MONTO     (MOV-SUB)
105800     MOVE WS-MOV-DESCRIP     TO MOV-TB-DESCRIP   (MOV-SUB)
105900     MOVE WS-TIMESTAMP-14    TO MOV-TB-CREADO    (MOV-SUB).
106000*----------------------------------------------------------------*
106100*================*
106200 3000-FIN-PROCESO.
106300*================*
106400*    RUTINA DE CIERRE DEL LOTE: SE VUELCAN A DISCO LAS TABLAS DE
106500*    CUENTAS Y MOVIMIENTOS QUE TODO EL PROGRAMA MANTUVO EN MEMORIA,
106600*    SE IMPRIME EL REPORTE DE SALDOS Y SE DESPLIEGA EL RESUMEN DE
106700*    CONTROL EN CONSOLA PARA EL OPERADOR DEL TURNO.
106800*  CTA-140: CIERRE Y GRABACION DE ARCHIVOS DE SALIDA AGRUPADOS   *
106900*  EN UN SOLO PERFORM...THRU (NORMA DE CODIFICACION).            *
107000     PERFORM 3003-CERRAR-ARCHIVOS-SOLIC
107100        THRU 3002-GRABAR-MOVIMIENTOS
107200     PERFORM 4000-GENERAR-REPORTE
107300     PERFORM 3004-MOSTRAR-RESUMEN.
107400*----------------------------------------------------------------*
107500*    CIERRA LOS ARCHIVOS DE ENTRADA/SALIDA QUE QUEDARON ABIERTOS
107600*    DESDE 1000-INICIO-PROGRAMA ANTES DE ABRIR LOS MAESTROS DE
107700*    SALIDA EN MODO OUTPUT.
107800 3003-CERRAR-ARCHIVOS-SOLIC.
107900     CLOSE TXN-REQUESTS REJECT-REPORT.
108000*----------------------------------------------------------------*
108100*===================*
108200 3001-GRABAR-CUENTAS.
108300*===================*
108400*    VUELCA LA TABLA DE CUENTAS (INCLUYENDO LAS ALTAS DEL LOTE)
108500*    AL MAESTRO EN DISCO, REGRABANDOLO COMPLETO; NO ES UNA
108600*    ACTUALIZACION INCREMENTAL.
108700     OPEN OUTPUT ACCOUNT-MASTER
108800     IF FS-ACCT-MASTER NOT = '00'
108900        MOVE '3001-GRABAR-CUENTAS'   TO WSV-RUTINA
109000        MOVE 'OPEN OUTPUT ACCT-MAST' TO WSV-ACCION
109100        MOVE FS-ACCT-MASTER          TO WSV-FSTATUS
109200        PERFORM 9000-ERROR-PGM
109300     END-IF
109400     PERFORM 3001-ESCRIBIR-CUENTA
109500        VARYING CTA-IDX FROM 1 BY 1
109600        UNTIL CTA-IDX > WSA-CANT-CUENTAS
109700     CLOSE ACCOUNT-MASTER.
109800*----------------------------------------------------------------*
109900*======================*
110000 3002-GRABAR-MOVIMIENTOS.
110100*======================*
110200*    VUELCA LA TABLA DE MOVIMIENTOS (EL LIBRO MAYOR DEL DIA) AL
110300*    ARCHIVO DE SALIDA, EN EL MISMO ORDEN EN QUE SE FUERON
110400*    AGREGANDO LOS APUNTES (ORDEN DE TXN-ID ASCENDENTE).
110500     OPEN OUTPUT TXN-LEDGER
110600     IF FS-TXN-LEDGER NOT = '00'
110700        MOVE '3002-GRABAR-MOVTOS'   TO WSV-RUTINA
110800        MOVE 'OPEN OUTPUT TXN-LEDG' TO WSV-ACCION
110900        MOVE FS-TXN-LEDGER          TO WSV-FSTATUS
111000        PERFORM 9000-ERROR-PGM
111100     END-IF
111200     PERFORM 3002-ESCRIBIR-MOVIMIENTO
111300        VARYING MOV-SUB FROM 1 BY 1
111400        UNTIL MOV-SUB > WSA-CANT-MOVTOS
111500     CLOSE TXN-LEDGER.
111600*----------------------------------------------------------------*
111700*  LAS SIGUIENTES RUTINAS QUEDAN FUERA DEL RANGO DEL PERFORM...  *
111800*  THRU DE ARRIBA (CTA-140) PORQUE YA SE INVOCAN POR NOMBRE      *
111900*  DESDE 3001-GRABAR-CUENTAS Y 3002-GRABAR-MOVIMIENTOS; SI       *
112000*  QUEDARAN DENTRO DEL RANGO SE EJECUTARIAN DOS VECES.           *
112100*----------------------------------------------------------------*
112200*    GRABA UNA SOLA CUENTA DEL MAESTRO; CTA-IDX LO CONTROLA EL
112300*    PERFORM...VARYING DE 3001-GRABAR-CUENTAS.
112400 3001-ESCRIBIR-CUENTA.
112500*    SE GRABA EL REGISTRO DEL MAESTRO SOLO CON LOS CAMPOS FIJOS DE
112600*    LA CUENTA; EL SALDO NO SE GRABA PORQUE SIEMPRE SE RECALCULA
112700*    DESDE EL LIBRO MAYOR AL ARRANCAR EL SIGUIENTE LOTE (CTA-090).
112800     INITIALIZE ACCT-MASTER-RECORD
112900     MOVE CTA-TB-ID     (CTA-IDX) TO ACCT-ID
113000     MOVE CTA-TB-NUMERO (CTA-IDX) TO ACCT-NUMBER
113100     MOVE CTA-TB-NOMBRE (CTA-IDX) TO ACCT-OWNER-NAME
113200     MOVE CTA-TB-CREADO (CTA-IDX) TO ACCT-CREATED
113300     WRITE ACCT-MASTER-RECORD
113400     IF FS-ACCT-MASTER NOT = '00'
113500        MOVE '3001-ESCRIBIR-CUENTA' TO WSV-RUTINA
113600        MOVE 'WRITE ACCT-MASTER'    TO WSV-ACCION
113700        MOVE FS-ACCT-MASTER         TO WSV-FSTATUS
113800        PERFORM 9000-ERROR-PGM
113900     END-IF.
114000*----------------------------------------------------------------*
114100*    GRABA UN SOLO APUNTE DEL LIBRO MAYOR; MOV-SUB LO CONTROLA EL
114200*    PERFORM...VARYING DE 3002-GRABAR-MOVIMIENTOS.
114300 3002-ESCRIBIR-MOVIMIENTO.
114400*    GRABA EL APUNTE TAL CUAL QUEDO EN LA TABLA EN MEMORIA, CAMPO
114500*    POR CAMPO, SIN TRANSFORMACION (EL FORMATEO YA SE HIZO AL
114600*    ARMARLO EN 2004/2005/2006-GRABAR-LEG-*).
114700     INITIALIZE TXN-LEDGER-RECORD
114800     MOVE MOV-TB-ID        (MOV-SUB) TO TXN-ID
114900     MOVE MOV-TB-ACCT-ID   (MOV-SUB) TO TXN-ACCT-ID
115000     MOVE MOV-TB-TARGET-ID (MOV-SUB) TO TXN-TARGET-ID
115100     MOVE MOV-TB-TIPO      (MOV-SUB) TO TXN-TYPE
115200     MOVE MOV-TB-MONTO     (MOV-SUB) TO TXN-AMOUNT
115300     MOVE MOV-TB-DESCRIP   (MOV-SUB) TO TXN-DESCRIPTION
115400     MOVE MOV-TB-CREADO    (MOV-SUB) TO TXN-CREATED
115500     WRITE TXN-LEDGER-RECORD
115600     IF FS-TXN-LEDGER NOT = '00'
115700        MOVE '3002-ESCRIBIR-MOVTO' TO WSV-RUTINA
115800        MOVE 'WRITE TXN-LEDGER'    TO WSV-ACCION
115900        MOVE FS-TXN-LEDGER         TO WSV-FSTATUS
116000        PERFORM 9000-ERROR-PGM
116100     END-IF.
116200*----------------------------------------------------------------*
116300*=====================*
116400 3004-MOSTRAR-RESUMEN.
116500*=====================*
116600*    LINEA DE CONSOLA PARA EL OPERADOR DE TURNO: CIFRAS DE
116700*    CONTROL DEL LOTE QUE YA CORRIO, PARA QUE PUEDA CONFIRMAR A
116800*    SIMPLE VISTA QUE LO LEIDO CUADRA CON LO ACEPTADO MAS LO
116900*    RECHAZADO ANTES DE ENTREGAR EL REPORTE IMPRESO.
117000*    BANNER FIJO DE TRES LINEAS, AL ESTILO DE TODOS LOS LISTADOS
117100*    DE CONSOLA DE ESTE DEPARTAMENTO.
117200     DISPLAY '================================================='
117300     DISPLAY '-------------- RESUMEN DE PROCESO ---------------'
117400     DISPLAY '--------------      CTAB10P       ---------------'
117500     DISPLAY '================================================='
117600     DISPLAY 'SOLICITUDES LEIDAS      = ' WSA-CONT-SOLIC-LEIDAS
117700     DISPLAY 'SOLICITUDES ACEPTADAS   = ' WSA-CONT-SOLIC-ACEPTADAS
117800     DISPLAY 'SOLIC. RECHAZADAS     = ' WSA-CONT-SOLIC-RECHAZADAS
117900     DISPLAY 'CUENTAS EN MAESTRO      = ' WSA-CANT-CUENTAS
118000     DISPLAY 'MOVIMIENTOS EN LIBRO    = ' WSA-CANT-MOVTOS
118100     DISPLAY '================================================='
118200*    RETURN-CODE EN CERO: EL LOTE TERMINO SIN ERRORES DE E/S.  UN
118300*    RECHAZO DE SOLICITUD NO ES UN ERROR DE SISTEMA, SOLO UN DATO
118400*    DE NEGOCIO INVALIDO, POR ESO NO AFECTA EL CODIGO DE RETORNO.
118500     MOVE WSC-00 TO RETURN-CODE.
118600*----------------------------------------------------------------*
118700*======================*
118800 4000-GENERAR-REPORTE.
118900*======================*
119000*    ABRE EL REPORTE DE POSTEOS Y CONTROLA EL ORDEN DE IMPRESION:
119100*    PRIMERO SE ORDENA EL INDICE POR NOMBRE DE TITULAR, LUEGO SE
119200*    IMPRIME ENCABEZADO, LISTADO DE SALDOS, HISTORIAL DE
119300*    MOVIMIENTOS POR CUENTA Y POR ULTIMO LOS TOTALES DE CONTROL.
119400     OPEN OUTPUT POSTING-REPORT
119500     IF FS-POSTING-REPORT NOT = '00'
119600        MOVE '4000-GENERAR-REPORTE'  TO WSV-RUTINA
119700        MOVE 'OPEN OUTPUT POST-RPT'  TO WSV-ACCION
119800        MOVE FS-POSTING-REPORT       TO WSV-FSTATUS
119900        PERFORM 9000-ERROR-PGM
120000     END-IF
120100     PERFORM 4001-ORDENAR-POR-NOMBRE
120200     PERFORM 5000-IMPRIMIR-ENCABEZADO
120300     PERFORM 5001-IMPRIMIR-CUENTAS
120400     PERFORM 5002-IMPRIMIR-HISTORIAL
120500     PERFORM 5003-IMPRIMIR-TOTALES
120600     CLOSE POSTING-REPORT.
120700*----------------------------------------------------------------*
120800*========================*
120900 4001-ORDENAR-POR-NOMBRE.                                          CTA-074
121000*========================*
121100*    CTA-074 - ORDENAMIENTO POR INSERCION SOBRE UNA TABLA DE
121200*    POSICIONES; EL MAESTRO QUEDA INTACTO, SOLO SE REORDENA EL
121300*    INDICE USADO PARA IMPRIMIR.
121400*    PRIMERO SE CARGA EL INDICE EN ORDEN NATURAL (POSICION = POSICION)
121500*    Y LUEGO SE HACEN LAS PASADAS DE INSERCION A PARTIR DE LA
121600*    SEGUNDA CUENTA; CON UNA SOLA CUENTA NO HAY NADA QUE ORDENAR.
121700     PERFORM 4001-INICIALIZAR-ORDEN
121800        VARYING ORD-SUB FROM 1 BY 1
121900        UNTIL ORD-SUB > WSA-CANT-CUENTAS
122000     IF WSA-CANT-CUENTAS > 1
122100        PERFORM 4002-PASADA-ORDEN
122200           VARYING WSV-ORD-I FROM 2 BY 1
122300           UNTIL WSV-ORD-I > WSA-CANT-CUENTAS
122400     END-IF.
122500*----------------------------------------------------------------*
122600*    CARGA INICIAL DEL INDICE DE ORDEN: ANTES DE ORDENAR, CADA
122700*    POSICION DEL INDICE APUNTA A LA CUENTA DE LA MISMA POSICION
122800*    EN LA TABLA DE CUENTAS.
122900 4001-INICIALIZAR-ORDEN.
123000     MOVE ORD-SUB TO ORD-TB-POS (ORD-SUB).
123100*----------------------------------------------------------------*
123200*    UNA PASADA DEL ORDENAMIENTO POR INSERCION: TOMA LA CUENTA EN
123300*    LA POSICION WSV-ORD-I DEL INDICE Y LA DESPLAZA HACIA ATRAS
123400*    HASTA SU LUGAR ALFABETICO ENTRE LAS YA ORDENADAS.
123500 4002-PASADA-ORDEN.
123600     MOVE ORD-TB-POS (WSV-ORD-I) TO WSV-ORD-VALOR
123700     MOVE CTA-TB-NOMBRE (WSV-ORD-VALOR) TO WSV-ORD-NOMBRE
123800     MOVE WSV-ORD-I TO WSV-ORD-J
123900     PERFORM 4003-DESPLAZAR-MAYOR
124000        UNTIL WSV-ORD-J < 2
124100           OR CTA-TB-NOMBRE (ORD-TB-POS (WSV-ORD-J - 1))
124200              NOT > WSV-ORD-NOMBRE
124300     MOVE WSV-ORD-VALOR TO ORD-TB-POS (WSV-ORD-J).
124400*----------------------------------------------------------------*
124500*    CORRE UNA POSICION DEL INDICE HACIA LA DERECHA PARA ABRIR
124600*    HUECO AL VALOR QUE SE ESTA INSERTANDO.
124700 4003-DESPLAZAR-MAYOR.
124800     MOVE ORD-TB-POS (WSV-ORD-J - 1) TO ORD-TB-POS (WSV-ORD-J)
124900     SUBTRACT 1 FROM WSV-ORD-J.
125000*----------------------------------------------------------------*
125100*========================*
125200 5000-IMPRIMIR-ENCABEZADO.
125300*========================*
125400*    LINEA UNICA DE ENCABEZADO DEL REPORTE DE POSTEOS: TITULO FIJO
125500*    MAS LA FECHA DE CORRIDA (WS-FECHA-CORRIDA-ED, CALCULADA EN
125600*    1000-INICIO-PROGRAMA) PARA QUE QUEDE IDENTIFICADO A QUE DIA
125700*    CORRESPONDE EL LOTE.
125800     INITIALIZE WS-LIN-ENCABEZADO
125900     MOVE 'REPORTE DE SALDOS Y MOVIMIENTOS - CUENTAS' TO
126000          LE-TITULO
126100     MOVE WS-FECHA-CORRIDA-ED TO LE-FECHA
126200     WRITE PRINT-LINE FROM WS-LIN-ENCABEZADO.
126300*----------------------------------------------------------------*
126400*=====================*
126500 5001-IMPRIMIR-CUENTAS.
126600*=====================*
126700*    SECCION DE SALDOS DEL REPORTE: RECORRE EL INDICE YA ORDENADO
126800*    POR NOMBRE (NO LA TABLA DE CUENTAS EN SU ORDEN DE ALTA) PARA
126900*    QUE EL LISTADO IMPRESO SALGA ALFABETICO POR TITULAR.
127000     MOVE SPACES TO WS-LINEA-REPORTE
127100     MOVE 'LISTADO DE CUENTAS ORDENADO POR TITULAR' TO
127200          WS-LINEA-REPORTE
127300     WRITE PRINT-LINE FROM WS-LINEA-REPORTE
127400     PERFORM 5001-IMPRIMIR-UNA-CUENTA
127500        VARYING ORD-SUB FROM 1 BY 1
127600        UNTIL ORD-SUB > WSA-CANT-CUENTAS.
127700*----------------------------------------------------------------*
127800*    IMPRIME UNA LINEA DE SALDO Y ACUMULA EL GRAN TOTAL DE
127900*    SALDOS QUE SE IMPRIME AL FINAL EN 5003-IMPRIMIR-TOTALES.
128000 5001-IMPRIMIR-UNA-CUENTA.
128100     MOVE ORD-TB-POS (ORD-SUB) TO WSV-ORD-VALOR
128200     INITIALIZE WS-LIN-CUENTA
128300     MOVE CTA-TB-NUMERO (WSV-ORD-VALOR) TO LC-NUMERO
128400     MOVE CTA-TB-NOMBRE (WSV-ORD-VALOR) TO LC-NOMBRE
128500     COMPUTE WS-RND-SALDO ROUNDED =
128600             CTA-TB-SALDO (WSV-ORD-VALOR)
128700     MOVE WS-RND-SALDO                  TO LC-SALDO
128800     WRITE PRINT-LINE FROM WS-LIN-CUENTA
128900     ADD CTA-TB-SALDO (WSV-ORD-VALOR) TO WSA-GRAN-TOTAL-SALDOS.
129000*----------------------------------------------------------------*
129100*=======================*
129200 5002-IMPRIMIR-HISTORIAL.                                          CTA-077
129300*=======================*
129400*    CTA-077 - HISTORIAL POR CUENTA, MAS RECIENTE PRIMERO.  SE
129500*    RECORRE LA TABLA DE MOVIMIENTOS DE ATRAS HACIA ADELANTE
129600*    PORQUE SE CARGO / AGREGO EN ORDEN ASCENDENTE DE TXN-ID.
129700     PERFORM 5002-IMPRIMIR-HIST-CUENTA
129800        VARYING ORD-SUB FROM 1 BY 1
129900        UNTIL ORD-SUB > WSA-CANT-CUENTAS.
130000*----------------------------------------------------------------*
130100*    IMPRIME EL SUBTITULO DE UNA CUENTA Y LUEGO TODOS SUS
130200*    MOVIMIENTOS, DE MAS RECIENTE A MAS ANTIGUO.
130300 5002-IMPRIMIR-HIST-CUENTA.
130400     MOVE ORD-TB-POS (ORD-SUB) TO WSV-ORD-VALOR
130500     MOVE SPACES TO WS-LINEA-REPORTE
130600     STRING 'CUENTA ' DELIMITED BY SIZE
130700            CTA-TB-NUMERO (WSV-ORD-VALOR) DELIMITED BY SIZE
130800            ' - '    DELIMITED BY SIZE
130900            CTA-TB-NOMBRE (WSV-ORD-VALOR) DELIMITED BY SIZE
131000            INTO WS-LINEA-REPORTE
131100     END-STRING
131200     WRITE PRINT-LINE FROM WS-LINEA-REPORTE
131300     PERFORM 5002-IMPRIMIR-MOVTO
131400        VARYING MOV-SUB FROM WSA-CANT-MOVTOS BY -1
131500        UNTIL MOV-SUB < 1.
131600*----------------------------------------------------------------*
131700*    IMPRIME UN MOVIMIENTO SOLO SI PERTENECE A LA CUENTA QUE SE
131800*    ESTA LISTANDO (WSV-ORD-VALOR); LA TABLA DE MOVIMIENTOS ES
131900*    UNICA PARA TODAS LAS CUENTAS, POR ESO EL FILTRO.
132000 5002-IMPRIMIR-MOVTO.
132100     IF MOV-TB-ACCT-ID (MOV-SUB) = CTA-TB-ID (WSV-ORD-VALOR)
132200        INITIALIZE WS-LIN-HISTORIAL
132300        MOVE MOV-TB-CREADO (MOV-SUB) TO LH-FECHA
132400        MOVE MOV-TB-TIPO   (MOV-SUB) TO LH-TIPO
132500        COMPUTE WS-RND-MONTO-HIST ROUNDED =
132600                MOV-TB-MONTO (MOV-SUB)
132700        MOVE WS-RND-MONTO-HIST          TO LH-MONTO
132800*       UN DEPOSITO O RETIRO NO TIENE CONTRAPARTE; SE IMPRIME UN
132900*       GUION EN SU LUGAR.
133000        IF MOV-TB-TARGET-ID (MOV-SUB) = ZEROS
133100           MOVE SPACES TO LH-CONTRAPARTE
133200           MOVE '-' TO LH-CONTRAPARTE (1:1)
133300        ELSE
133400           MOVE MOV-TB-TARGET-ID (MOV-SUB) TO WS-ID-BUSCADO
133500           PERFORM 2009-BUSCAR-CTA-POR-ID
133600*          CTA-113 - SI LA CONTRAPARTE NO EXISTE (CASO RARO DE
133700*          DATOS HISTORICOS), NO SE ABORTA EL REPORTE.
133800           IF CUENTA-SI-ENCONTRADA
133900              MOVE CTA-TB-NUMERO (CTA-IDX) TO LH-CONTRAPARTE
134000           ELSE
134100              MOVE SPACES TO LH-CONTRAPARTE
134200              MOVE '-' TO LH-CONTRAPARTE (1:1)
134300           END-IF
134400        END-IF
134500        MOVE MOV-TB-DESCRIP (MOV-SUB) TO LH-DESCRIPCION
134600        WRITE PRINT-LINE FROM WS-LIN-HISTORIAL
134700     END-IF.
134800*----------------------------------------------------------------*
134900*======================*
135000 5003-IMPRIMIR-TOTALES.                                            CTA-085
135100*======================*
135200*    ULTIMA SECCION DEL REPORTE: LAS CIFRAS DE CONTROL DEL LOTE
135300*    (LEIDAS/ACEPTADAS/RECHAZADAS Y LOS TRES TOTALES DE MOVIMIENTO)
135400*    MAS EL GRAN TOTAL DE SALDOS, QUE DEBE COINCIDIR CON LA SUMA
135500*    DE LOS SALDOS INICIALES MAS DEPOSITOS MENOS RETIROS (LAS
135600*    TRANSFERENCIAS NO ALTERAN EL GRAN TOTAL, SOLO LO REDISTRIBUYEN
135700*    ENTRE CUENTAS).
135800*    SUBTITULO DE LA SECCION DE TOTALES; SE REUTILIZA LA LINEA DE
135900*    REPORTE SIN REDEFINE PORQUE ES SOLO UN TITULO LIBRE, NO UN
136000*    CAMPO EDITADO.
136100     MOVE SPACES TO WS-LINEA-REPORTE
136200     MOVE 'TOTALES DE CONTROL' TO WS-LINEA-REPORTE
136300     WRITE PRINT-LINE FROM WS-LINEA-REPORTE
136400*    DE AQUI EN ADELANTE CADA TOTAL SE ARMA SOBRE WS-LIN-TOTALES
136500*    (ETIQUETA + VALOR), UNA LINEA POR CIFRA, EN EL MISMO ORDEN EN
136600*    QUE APARECEN EN 3004-MOSTRAR-RESUMEN PARA QUE CONSOLA E
136700*    IMPRESO SIEMPRE CUADREN ENTRE SI.
136800     INITIALIZE WS-LIN-TOTALES
136900     MOVE 'SOLICITUDES LEIDAS'        TO LT-ETIQUETA
137000     MOVE WSA-CONT-SOLIC-LEIDAS       TO WS-ED-CONTADOR
137100     MOVE WS-ED-CONTADOR              TO LT-VALOR
137200     WRITE PRINT-LINE FROM WS-LIN-TOTALES
137300     INITIALIZE WS-LIN-TOTALES
137400     MOVE 'SOLICITUDES ACEPTADAS'     TO LT-ETIQUETA
137500     MOVE WSA-CONT-SOLIC-ACEPTADAS    TO WS-ED-CONTADOR
137600     MOVE WS-ED-CONTADOR              TO LT-VALOR
137700     WRITE PRINT-LINE FROM WS-LIN-TOTALES
137800     INITIALIZE WS-LIN-TOTALES
137900     MOVE 'SOLICITUDES RECHAZADAS'    TO LT-ETIQUETA
138000     MOVE WSA-CONT-SOLIC-RECHAZADAS   TO WS-ED-CONTADOR
138100     MOVE WS-ED-CONTADOR              TO LT-VALOR
138200     WRITE PRINT-LINE FROM WS-LIN-TOTALES
138300     INITIALIZE WS-LIN-TOTALES
138400     MOVE 'TOTAL DEPOSITADO'          TO LT-ETIQUETA
138500     COMPUTE WS-RND-TOTAL ROUNDED = WSA-TOTAL-DEPOSITADO
138600     MOVE WS-RND-TOTAL                TO WS-ED-MONTO
138700     MOVE WS-ED-MONTO                 TO LT-VALOR
138800     WRITE PRINT-LINE FROM WS-LIN-TOTALES
138900     INITIALIZE WS-LIN-TOTALES
139000     MOVE 'TOTAL RETIRADO'            TO LT-ETIQUETA
139100     COMPUTE WS-RND-TOTAL ROUNDED = WSA-TOTAL-RETIRADO
139200     MOVE WS-RND-TOTAL                TO WS-ED-MONTO
139300     MOVE WS-ED-MONTO                 TO LT-VALOR
139400     WRITE PRINT-LINE FROM WS-LIN-TOTALES
139500     INITIALIZE WS-LIN-TOTALES
139600     MOVE 'TOTAL TRANSFERIDO'         TO LT-ETIQUETA
139700     COMPUTE WS-RND-TOTAL ROUNDED = WSA-TOTAL-TRANSFERIDO
139800     MOVE WS-RND-TOTAL                TO WS-ED-MONTO
139900     MOVE WS-ED-MONTO                 TO LT-VALOR
140000     WRITE PRINT-LINE FROM WS-LIN-TOTALES
140100     INITIALIZE WS-LIN-TOTALES
140200     MOVE 'GRAN TOTAL DE SALDOS'      TO LT-ETIQUETA
140300     COMPUTE WS-RND-GRANTOTAL ROUNDED = WSA-GRAN-TOTAL-SALDOS
140400     MOVE WS-RND-GRANTOTAL            TO WS-ED-GRANTOTAL
140500     MOVE WS-ED-GRANTOTAL             TO LT-VALOR
140600     WRITE PRINT-LINE FROM WS-LIN-TOTALES.
140700*----------------------------------------------------------------*
140800*==============*
140900 9000-ERROR-PGM.
141000*==============*
141100*    RUTINA UNICA DE ABORTO DEL PROGRAMA.  CUALQUIER OPEN, READ O
141200*    WRITE QUE DEVUELVA UN FILE-STATUS DISTINTO DE '00' LLEGA AQUI
141300*    CON LA RUTINA Y LA ACCION QUE FALLO YA CARGADAS EN WSV-RUTINA
141400*    Y WSV-ACCION, PARA QUE EL MENSAJE DE CONSOLA LE DIGA AL
141500*    OPERADOR EXACTAMENTE DONDE SE DETUVO EL LOTE.
141600     DISPLAY '================================================='
141700     DISPLAY '---------------- DETALLES DE ERROR ---------------'
141800     DISPLAY '----------------      CTAB10P      ---------------'
141900     DISPLAY '================================================='
142000     DISPLAY ' RUTINA          : ' WSV-RUTINA
142100     DISPLAY ' ACCION DE ERROR : ' WSV-ACCION
142200     DISPLAY ' CODIGO DE ERROR : ' WSV-FSTATUS
142300     DISPLAY '================================================='
142400     MOVE WSC-16 TO RETURN-CODE
142500     STOP RUN.
142600*----------------------------------------------------------------*
142700
142800
